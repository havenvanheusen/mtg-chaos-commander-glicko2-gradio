000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RATELEAD.
000030 AUTHOR.        R P KOWALSKI.
000040 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN.  03/28/87.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*===============================================================*
000090* PROGRAM NAME:    RATELEAD
000100* ORIGINAL AUTHOR: R P KOWALSKI
000110*
000120* LEADERBOARD / STATISTICS BUILDER. WALKS THE ENTIRE GAME
000130* HISTORY FILE TO ACCUMULATE GAMES/WINS/TIES/LOSSES FOR EVERY
000140* PLAYER ON PLAYER-MASTER, THEN LISTS ALL PLAYERS IN DESCENDING
000150* RATING ORDER WITH RANK, RATING, RD, VOLATILITY AND THE
000160* ACCUMULATED COUNTERS. READ-ONLY AGAINST BOTH FILES - THIS
000170* PROGRAM NEVER REWRITES PLAYER-MASTER OR GAME-HISTORY.
000180*
000190* A HISTORY PARTICIPANT NO LONGER ON PLAYER-MASTER IS SIMPLY
000200* SKIPPED FOR ACCUMULATION PURPOSES - THE PLAYER IS GONE SO
000210* THERE IS NOWHERE TO POST THE COUNT.
000220*
000230* MAINTENANCE LOG
000240* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000250* --------- --------------  ----------------------------------
000260* 03/28/87 R P KOWALSKI     CREATED
000270* 09/02/88 R P KOWALSKI     ADDED WIN/TIE/LOSS COLUMNS, TKT-0207
000280* 01/14/99 D M SCHMIDT      Y2K - HEADING DATE WINDOWED TO A
000290*                           FULL 4-DIGIT YEAR
000300* 06/11/00 J T OYELARAN     SKIP HISTORY PARTICIPANTS NO LONGER
000310*                           ON PLAYER-MASTER, TKT-0284
000320*===============================================================*
000330 ENVIRONMENT DIVISION.
000340*---------------------------------------------------------------*
000350 CONFIGURATION SECTION.
000360*---------------------------------------------------------------*
000370 SOURCE-COMPUTER. IBM-3081.
000380 OBJECT-COMPUTER. IBM-3081.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410*---------------------------------------------------------------*
000420 INPUT-OUTPUT SECTION.
000430*---------------------------------------------------------------*
000440 FILE-CONTROL.
000450     SELECT PLAYER-MASTER-FILE ASSIGN TO PLYRMSTR
000460       ORGANIZATION IS SEQUENTIAL
000470       FILE STATUS  IS PM-STATUS.
000480*
000490     SELECT GAME-HISTORY-FILE ASSIGN TO GAMEHIST
000500       ORGANIZATION IS SEQUENTIAL
000510       FILE STATUS  IS GH-STATUS.
000520*
000530     SELECT LEADERBOARD-FILE ASSIGN TO LEADERRP.
000540*
000550     SELECT LEAD-SORT-FILE ASSIGN TO SORTWK1.
000560*===============================================================*
000570 DATA DIVISION.
000580*---------------------------------------------------------------*
000590 FILE SECTION.
000600*---------------------------------------------------------------*
000610 FD  PLAYER-MASTER-FILE.
000620     COPY RATEPLYR.
000630*---------------------------------------------------------------*
000640 FD  GAME-HISTORY-FILE.
000650 01  GAME-HISTORY-RECORD.
000660     05  GH-RECORD-TEXT                PIC X(259).
000670     05  FILLER                       PIC X(001).
000680*---------------------------------------------------------------*
000690 FD  LEADERBOARD-FILE RECORDING MODE F.
000700 01  LB-PRINT-RECORD.
000710     05  LB-PRINT-LINE                 PIC X(132).
000720     05  FILLER                       PIC X(01).
000730*---------------------------------------------------------------*
000740 SD  LEAD-SORT-FILE.
000750 01  LEAD-SORT-RECORD.
000760     05  LS-RATING                     PIC S9(4)V9(4).
000770     05  LS-NAME                       PIC X(20).
000780     05  LS-RD                         PIC 9(3)V9(4).
000790     05  LS-VOL                        PIC 9(1)V9(6).
000800     05  LS-GAMES                      PIC 9(4).
000810     05  LS-WINS                       PIC 9(4).
000820     05  LS-TIES                       PIC 9(4).
000830     05  LS-LOSSES                     PIC 9(4).
000840     05  FILLER                       PIC X(04).
000850*---------------------------------------------------------------*
000860 WORKING-STORAGE SECTION.
000870*---------------------------------------------------------------*
000880* STANDALONE WORK COUNTERS - NOT PART OF ANY GROUP, CLEARED AT
000890* LOAD TIME BY THEIR VALUE CLAUSE AND HELD FOR THE WHOLE RUN.
000900*---------------------------------------------------------------*
000910 77  WS-SKIPPED-PARTICIPANT-TALLY PIC 9(4) USAGE IS COMP
000920                                  VALUE 0.
000930 77  WS-NO-GAMES-TALLY            PIC 9(4) USAGE IS COMP
000940                                  VALUE 0.
000950 COPY RATEGAME.
000960 COPY RATEPTBL.
000970 COPY RATEFORM.
000980 COPY RATEPRNT.
000990*---------------------------------------------------------------*
001000 01  WS-FILE-STATUS-FIELDS.
001010     05  PM-STATUS                    PIC X(02).
001020         88  PM-OK                         VALUE '00'.
001030         88  PM-EOF                        VALUE '10'.
001040     05  GH-STATUS                    PIC X(02).
001050         88  GH-OK                         VALUE '00'.
001060         88  GH-EOF                        VALUE '10'.
001070     05  FILLER                       PIC X(01).
001080*---------------------------------------------------------------*
001090 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001100     05  SORT-EOF-SW                  PIC X(01) VALUE 'N'.
001110         88  SORT-AT-EOF                       VALUE 'Y'.
001120     05  WS-RAW-COUNT                 PIC S9(2) USAGE IS COMP.
001130     05  WS-SUBJECT-PT-IDX            PIC S9(4) USAGE IS COMP.
001140     05  WS-SEARCH-NAME               PIC X(20).
001150     05  WS-SEARCH-RESULT-IDX         PIC S9(4) USAGE IS COMP.
001160     05  WS-TIE-TALLY                 PIC S9(2) USAGE IS COMP.
001170     05  WS-GAMES-ON-FILE             PIC 9(6) VALUE 0.
001180     05  WS-RANK-COUNTER              PIC S9(4) USAGE IS COMP.
001190     05  FILLER                       PIC X(01).
001200*---------------------------------------------------------------*
001210 01  WS-RAW-LINE-SPLIT.
001220     05  WS-RAW-DATE-TOKEN            PIC X(08).
001230     05  WS-RAW-PART-TOKEN            PIC X(30)
001240                                        OCCURS 10 TIMES.
001250     05  FILLER                       PIC X(01).
001260*---------------------------------------------------------------*
001270 01  WS-TOKEN-WORK.
001280     05  WS-RAW-NAME-PART             PIC X(20).
001290     05  WS-PLACE-PART                PIC X(02).
001300     05  WS-PLACE-NUMERIC REDEFINES WS-PLACE-PART PIC 99.
001310     05  FILLER                       PIC X(01).
001320*---------------------------------------------------------------*
001330 01  WS-RUN-DATE-WORK.
001340     05  WS-RUN-DATE-YYMMDD           PIC 9(06).
001350     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYMMDD.
001360         10  WS-RD-YY                 PIC 9(02).
001370         10  WS-RD-MM                 PIC 9(02).
001380         10  WS-RD-DD                 PIC 9(02).
001390     05  WS-RUN-DATE-CENTURY          PIC 9(02).
001400     05  FILLER                       PIC X(01).
001410*===============================================================*
001420 PROCEDURE DIVISION.
001430*---------------------------------------------------------------*
001440 0000-MAIN-PARAGRAPH.
001450*---------------------------------------------------------------*
001460     PERFORM 1000-LOAD-PLAYER-MASTER.
001470     PERFORM 2000-ACCUMULATE-HISTORY.
001480     OPEN OUTPUT LEADERBOARD-FILE.
001490     MOVE 99                          TO LINE-COUNT.
001500     MOVE 1                           TO PAGE-COUNT.
001510     MOVE 0                           TO WS-RANK-COUNTER.
001520     SORT LEAD-SORT-FILE
001530          ON DESCENDING KEY LS-RATING
001540          INPUT PROCEDURE IS 3000-SORT-PLAYERS-BY-RATING
001550          OUTPUT PROCEDURE IS 4000-PRINT-LEADERBOARD.
001560     PERFORM 4900-PRINT-TOTALS-LINE.
001570     CLOSE LEADERBOARD-FILE.
001580     DISPLAY 'RATELEAD - HISTORY PARTICIPANTS SKIPPED : ',
001590         WS-SKIPPED-PARTICIPANT-TALLY.
001600     DISPLAY 'RATELEAD - PLAYERS LISTED WITH NO GAMES  : ',
001610         WS-NO-GAMES-TALLY.
001620     GOBACK.
001630*---------------------------------------------------------------*
001640 1000-LOAD-PLAYER-MASTER.
001650*---------------------------------------------------------------*
001660     MOVE 0                            TO PT-PLAYER-COUNT.
001670     OPEN INPUT  PLAYER-MASTER-FILE.
001680     PERFORM 1010-LOAD-ONE-MASTER-RECORD
001690         UNTIL PM-EOF.
001700     CLOSE PLAYER-MASTER-FILE.
001710*---------------------------------------------------------------*
001720 1010-LOAD-ONE-MASTER-RECORD.
001730*---------------------------------------------------------------*
001740     READ PLAYER-MASTER-FILE
001750         AT END
001760             SET PM-EOF              TO TRUE
001770         NOT AT END
001780             PERFORM 1011-ADD-MASTER-ENTRY
001790     END-READ.
001800*---------------------------------------------------------------*
001810 1011-ADD-MASTER-ENTRY.
001820*---------------------------------------------------------------*
001830     ADD 1                            TO PT-PLAYER-COUNT.
001840     MOVE RM-PLAYER-NAME              TO PT-NAME(PT-PLAYER-COUNT).
001850     MOVE RM-PLAYER-RATING            TO PT-RATING(PT-PLAYER-COUNT).
001860     MOVE RM-PLAYER-RD                TO PT-RD(PT-PLAYER-COUNT).
001870     MOVE RM-PLAYER-VOL               TO PT-VOL(PT-PLAYER-COUNT).
001880     MOVE 0                           TO PT-GAMES-PLAYED(PT-PLAYER-COUNT)
001890                                         PT-WINS(PT-PLAYER-COUNT)
001900                                         PT-TIES(PT-PLAYER-COUNT)
001910                                         PT-LOSSES(PT-PLAYER-COUNT).
001920*---------------------------------------------------------------*
001930 2000-ACCUMULATE-HISTORY.
001940*---------------------------------------------------------------*
001950     OPEN INPUT GAME-HISTORY-FILE.
001960     PERFORM 2010-READ-ONE-HISTORY-LINE.
001970     PERFORM 2020-ACCUMULATE-ONE-GAME
001980         UNTIL GH-EOF.
001990     CLOSE GAME-HISTORY-FILE.
002000*---------------------------------------------------------------*
002010 2010-READ-ONE-HISTORY-LINE.
002020*---------------------------------------------------------------*
002030     READ GAME-HISTORY-FILE INTO GAME-LINE-AREA
002040         AT END
002050             SET GH-EOF              TO TRUE
002060     END-READ.
002070*---------------------------------------------------------------*
002080 2020-ACCUMULATE-ONE-GAME.
002090*---------------------------------------------------------------*
002100     ADD 1                            TO WS-GAMES-ON-FILE.
002110     MOVE SPACE                      TO WS-RAW-PART-TOKEN(1)
002120         WS-RAW-PART-TOKEN(2)  WS-RAW-PART-TOKEN(3)
002130         WS-RAW-PART-TOKEN(4)  WS-RAW-PART-TOKEN(5)
002140         WS-RAW-PART-TOKEN(6)  WS-RAW-PART-TOKEN(7)
002150         WS-RAW-PART-TOKEN(8)  WS-RAW-PART-TOKEN(9)
002160         WS-RAW-PART-TOKEN(10).
002170     MOVE 0                           TO WS-RAW-COUNT.
002180     UNSTRING GAME-LINE-AREA DELIMITED BY ','
002190         INTO WS-RAW-DATE-TOKEN,
002200              WS-RAW-PART-TOKEN(1), WS-RAW-PART-TOKEN(2),
002210              WS-RAW-PART-TOKEN(3), WS-RAW-PART-TOKEN(4),
002220              WS-RAW-PART-TOKEN(5), WS-RAW-PART-TOKEN(6),
002230              WS-RAW-PART-TOKEN(7), WS-RAW-PART-TOKEN(8),
002240              WS-RAW-PART-TOKEN(9), WS-RAW-PART-TOKEN(10)
002250         TALLYING IN WS-RAW-COUNT.
002260     MOVE WS-RAW-COUNT                TO GW-PARTICIPANT-COUNT.
002270     SUBTRACT 1                       FROM GW-PARTICIPANT-COUNT.
002280     PERFORM 2100-SPLIT-ONE-PARTICIPANT
002290         VARYING GW-IDX FROM 1 BY 1
002300         UNTIL GW-IDX > GW-PARTICIPANT-COUNT.
002310     PERFORM 2200-TALLY-TIES
002320         VARYING GW-IDX FROM 1 BY 1
002330         UNTIL GW-IDX > GW-PARTICIPANT-COUNT.
002340     PERFORM 2300-CLASSIFY-PLACEMENT-GROUP
002350         VARYING GW-IDX FROM 1 BY 1
002360         UNTIL GW-IDX > GW-PARTICIPANT-COUNT.
002370     PERFORM 2010-READ-ONE-HISTORY-LINE.
002380*---------------------------------------------------------------*
002390 2100-SPLIT-ONE-PARTICIPANT.
002400*---------------------------------------------------------------*
002410     MOVE SPACE                      TO WS-PLACE-PART.
002420     UNSTRING WS-RAW-PART-TOKEN(GW-IDX) DELIMITED BY ':'
002430         INTO WS-RAW-NAME-PART, WS-PLACE-PART.
002440     MOVE WS-RAW-NAME-PART            TO GW-NAME(GW-IDX).
002450     MOVE WS-PLACE-NUMERIC            TO GW-PLACE(GW-IDX).
002460*---------------------------------------------------------------*
002470 2200-TALLY-TIES.
002480*---------------------------------------------------------------*
002490     MOVE 0                           TO WS-TIE-TALLY.
002500     PERFORM 2210-COUNT-ONE-MATCH
002510         VARYING GW-IDX2 FROM 1 BY 1
002520         UNTIL GW-IDX2 > GW-PARTICIPANT-COUNT.
002530     MOVE WS-TIE-TALLY                TO GW-TIED-AT-PLACE(GW-IDX).
002540*---------------------------------------------------------------*
002550 2210-COUNT-ONE-MATCH.
002560*---------------------------------------------------------------*
002570     IF GW-PLACE(GW-IDX2) = GW-PLACE(GW-IDX)
002580         ADD 1                        TO WS-TIE-TALLY
002590     END-IF.
002600*---------------------------------------------------------------*
002610* CLASSIFY ONE PARTICIPANT'S RESULT AND POST THE COUNTER TO THE
002620* IN-MEMORY PLAYER TABLE - BORROWED FROM THE STATE-TABLE
002630* SEARCH/ACCUMULATE IDIOM, HERE KEYED BY PLAYER NAME INSTEAD OF
002640* STATE CODE.
002650*---------------------------------------------------------------*
002660 2300-CLASSIFY-PLACEMENT-GROUP.
002670*---------------------------------------------------------------*
002680     MOVE GW-NAME(GW-IDX)             TO WS-SEARCH-NAME.
002690     PERFORM 9800-FIND-PLAYER-BY-NAME.
002700     IF WS-SEARCH-RESULT-IDX NOT = 0
002710         MOVE WS-SEARCH-RESULT-IDX    TO WS-SUBJECT-PT-IDX
002720         ADD 1 TO PT-GAMES-PLAYED(WS-SUBJECT-PT-IDX)
002730         IF GW-TIED-AT-PLACE(GW-IDX) > 1
002740             ADD 1 TO PT-TIES(WS-SUBJECT-PT-IDX)
002750         ELSE
002760             IF GW-PLACE(GW-IDX) = 1
002770                 ADD 1 TO PT-WINS(WS-SUBJECT-PT-IDX)
002780             ELSE
002790                 ADD 1 TO PT-LOSSES(WS-SUBJECT-PT-IDX)
002800             END-IF
002810         END-IF
002820     ELSE
002830         ADD 1 TO WS-SKIPPED-PARTICIPANT-TALLY
002840     END-IF.
002850*---------------------------------------------------------------*
002860* SORT INPUT PROCEDURE - RELEASE EVERY PLAYER TABLE ENTRY.
002870*---------------------------------------------------------------*
002880 3000-SORT-PLAYERS-BY-RATING SECTION.
002890*---------------------------------------------------------------*
002900     PERFORM 3010-RELEASE-ONE-PLAYER
002910         VARYING PT-IDX FROM 1 BY 1
002920         UNTIL PT-IDX > PT-PLAYER-COUNT.
002930 3000-DUMMY SECTION.
002940*---------------------------------------------------------------*
002950 3010-RELEASE-ONE-PLAYER.
002960*---------------------------------------------------------------*
002970     MOVE PT-RATING(PT-IDX)           TO LS-RATING.
002980     MOVE PT-NAME(PT-IDX)             TO LS-NAME.
002990     MOVE PT-RD(PT-IDX)               TO LS-RD.
003000     MOVE PT-VOL(PT-IDX)              TO LS-VOL.
003010     MOVE PT-GAMES-PLAYED(PT-IDX)     TO LS-GAMES.
003020     MOVE PT-WINS(PT-IDX)             TO LS-WINS.
003030     MOVE PT-TIES(PT-IDX)             TO LS-TIES.
003040     MOVE PT-LOSSES(PT-IDX)           TO LS-LOSSES.
003050     RELEASE LEAD-SORT-RECORD.
003060*---------------------------------------------------------------*
003070* SORT OUTPUT PROCEDURE - PRINT EACH PLAYER IN RANK ORDER.
003080*---------------------------------------------------------------*
003090 4000-PRINT-LEADERBOARD SECTION.
003100*---------------------------------------------------------------*
003110     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
003120     IF WS-RD-YY < 50
003130         MOVE 20                     TO WS-RUN-DATE-CENTURY
003140     ELSE
003150         MOVE 19                     TO WS-RUN-DATE-CENTURY
003160     END-IF.
003170     PERFORM 4100-PRINT-HEADING-LINES.
003180     PERFORM 4200-RETURN-ONE-SORT-RECORD.
003190     PERFORM 4300-PRINT-ONE-PLAYER
003200         UNTIL SORT-AT-EOF.
003210 4000-DUMMY SECTION.
003220*---------------------------------------------------------------*
003230 4100-PRINT-HEADING-LINES.
003240*---------------------------------------------------------------*
003250     MOVE WS-RD-MM                    TO LB1-MONTH.
003260     MOVE WS-RD-DD                    TO LB1-DAY.
003270     MOVE WS-RUN-DATE-CENTURY          TO LB1-YEAR(1:2).
003280     MOVE WS-RD-YY                    TO LB1-YEAR(3:2).
003290     MOVE PAGE-COUNT                  TO LB1-PAGE-NUM.
003300     MOVE LB-HEADING-LINE-1            TO LB-PRINT-LINE.
003310     WRITE LB-PRINT-RECORD AFTER ADVANCING C01.
003320     MOVE LB-HEADING-LINE-2            TO LB-PRINT-LINE.
003330     WRITE LB-PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
003340     MOVE 2                           TO LINE-COUNT.
003350*---------------------------------------------------------------*
003360 4200-RETURN-ONE-SORT-RECORD.
003370*---------------------------------------------------------------*
003380     RETURN LEAD-SORT-FILE
003390         AT END
003400             SET SORT-AT-EOF         TO TRUE
003410     END-RETURN.
003420*---------------------------------------------------------------*
003430 4300-PRINT-ONE-PLAYER.
003440*---------------------------------------------------------------*
003450     ADD 1                            TO WS-RANK-COUNTER.
003460     IF LINE-COUNT > LINES-ON-PAGE
003470         ADD 1                        TO PAGE-COUNT
003480         PERFORM 4100-PRINT-HEADING-LINES
003490     END-IF.
003500     IF LS-GAMES = 0
003510         ADD 1                        TO WS-NO-GAMES-TALLY
003520     END-IF.
003530     MOVE WS-RANK-COUNTER              TO LB-RANK.
003540     MOVE LS-NAME                      TO LB-NAME.
003550     MOVE LS-RATING                    TO LB-RATING.
003560     MOVE LS-RD                        TO LB-RD.
003570     MOVE LS-VOL                       TO LB-VOL.
003580     MOVE LS-GAMES                     TO LB-GAMES.
003590     MOVE LS-WINS                      TO LB-WINS.
003600     MOVE LS-TIES                      TO LB-TIES.
003610     MOVE LS-LOSSES                    TO LB-LOSSES.
003620     MOVE LB-DETAIL-LINE                TO LB-PRINT-LINE.
003630     WRITE LB-PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
003640     ADD 1                             TO LINE-COUNT.
003650     PERFORM 4200-RETURN-ONE-SORT-RECORD.
003660*---------------------------------------------------------------*
003670 4900-PRINT-TOTALS-LINE.
003680*---------------------------------------------------------------*
003690     MOVE WS-RANK-COUNTER              TO LB-TOTAL-PLAYERS.
003700     MOVE WS-GAMES-ON-FILE              TO LB-TOTAL-GAMES.
003710     MOVE LB-TOTALS-LINE                TO LB-PRINT-LINE.
003720     WRITE LB-PRINT-RECORD AFTER ADVANCING LINE-SPACEING.
003730*---------------------------------------------------------------*
003740* SHARED NAME-SEARCH UTILITY - SET WS-SEARCH-NAME BEFORE CALL,
003750* RETURNS WS-SEARCH-RESULT-IDX (0 IF NOT ON THE TABLE).
003760*---------------------------------------------------------------*
003770 9800-FIND-PLAYER-BY-NAME.
003780*---------------------------------------------------------------*
003790     MOVE 0                           TO WS-SEARCH-RESULT-IDX.
003800     IF PT-PLAYER-COUNT > 0
003810         SET PT-IDX TO 1
003820         SEARCH PT-ENTRY
003830             AT END
003840                 MOVE 0               TO WS-SEARCH-RESULT-IDX
003850             WHEN PT-NAME(PT-IDX) = WS-SEARCH-NAME
003860                 MOVE PT-IDX          TO WS-SEARCH-RESULT-IDX
003870         END-SEARCH
003880     END-IF.
