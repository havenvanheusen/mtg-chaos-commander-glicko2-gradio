000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RATEBAT.
000030 AUTHOR.        R P KOWALSKI.
000040 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN.  03/18/87.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*===============================================================*
000090* PROGRAM NAME:    RATEBAT
000100* ORIGINAL AUTHOR: R P KOWALSKI
000110*
000120* NORMAL-MODE BATCH DRIVER FOR THE MULTIPLAYER GLICKO-2 RATING
000130* SYSTEM. READS THE GAME-INPUT FILE IN FILE ORDER, VALIDATES
000140* AND (OUTSIDE OF DRY-RUN) AUTO-REGISTERS NEW PLAYERS, RUNS
000150* EACH ACCEPTED GAME THROUGH THE RATING ENGINE, APPENDS THE
000160* GAME TO THE HISTORY LOG, PRINTS THE RESULTS REPORT, AND
000170* REWRITES THE PLAYER MASTER IN FULL AT END OF JOB.
000180*
000190* JOB CONTROL SWITCH UPSI-0 SELECTS DRY-RUN (VALIDATE ONLY,
000200* NO MASTER UPDATE, NO HISTORY APPEND) WHEN ON.
000210*
000220* MAINTENANCE LOG
000230* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000240* --------- --------------  ----------------------------------
000250* 03/18/87 R P KOWALSKI     CREATED - SINGLE GAME PER RUN
000260* 06/02/87 R P KOWALSKI     CONVERTED TO MULTI-GAME BATCH OVER
000270*                           THE FULL GAME-INPUT FILE
000280* 05/02/88 R P KOWALSKI     RAISED MAX PARTICIPANTS 8 TO 10,
000290*                           TKT-0190
000300* 08/22/88 R P KOWALSKI     ADDED UPSI-0 DRY-RUN SWITCH SO THE
000310*                           OPERATOR CAN VALIDATE A GAME FILE
000320*                           BEFORE COMMITTING IT, TKT-0204
000330* 11/30/88 R P KOWALSKI     RATENGIN NOW BUILDS ITS OWN PAIRWISE
000340*                           OUTCOME TABLE - CALL AREA NO LONGER
000350*                           BUILT HERE PARTICIPANT BY PARTICIPANT
000360*                           AGAINST A PRE-SORTED OPPONENT LIST,
000370*                           TKT-0238
000380* 01/14/99 D M SCHMIDT      Y2K - GAME DATE AND MASTER DATES NOW
000390*                           CARRY FULL 4-DIGIT YEAR THROUGHOUT
000400* 04/03/01 J T OYELARAN     CORRECTED INACTIVITY DAY COUNT FOR A
000410*                           PLAYER WHOSE LAST-PLAYED-DATE IS
000420*                           STILL ZERO - NOW USES SEASON-START,
000430*                           TKT-0301
000440* 09/17/02 K R ABEBE        DRY-RUN (UPSI-0) WAS STILL WRITING
000450*                           HISTORY AND PRINTING RESULTS WHEN A
000460*                           GAME'S PLAYERS WERE ALL ALREADY ON
000470*                           FILE - 3000-PROCESS-GAME IS NOW
000480*                           GATED ON WS-NORMAL-RUN-REQUESTED SO
000490*                           A DRY RUN TRULY TOUCHES NOTHING,
000500*                           TKT-0327
000510*===============================================================*
000520 ENVIRONMENT DIVISION.
000530*---------------------------------------------------------------*
000540 CONFIGURATION SECTION.
000550*---------------------------------------------------------------*
000560 SOURCE-COMPUTER. IBM-3081.
000570 OBJECT-COMPUTER. IBM-3081.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS VALID-NAME-CLASS IS 'A' THRU 'Z', '0' THRU '9',
000610           SPACE, '-', '_'
000620     UPSI-0 ON STATUS IS WS-DRY-RUN-REQUESTED
000630            OFF STATUS IS WS-NORMAL-RUN-REQUESTED.
000640*---------------------------------------------------------------*
000650 INPUT-OUTPUT SECTION.
000660*---------------------------------------------------------------*
000670 FILE-CONTROL.
000680     SELECT PLAYER-MASTER-FILE ASSIGN TO PLYRMSTR
000690       ORGANIZATION IS SEQUENTIAL
000700       FILE STATUS  IS PM-STATUS.
000710*
000720     SELECT GAME-INPUT-FILE ASSIGN TO GAMEIN
000730       ORGANIZATION IS SEQUENTIAL
000740       FILE STATUS  IS GI-STATUS.
000750*
000760     SELECT GAME-HISTORY-FILE ASSIGN TO GAMEHIST
000770       ORGANIZATION IS SEQUENTIAL
000780       FILE STATUS  IS GH-STATUS.
000790*
000800     SELECT RESULTS-REPORT-FILE ASSIGN TO RESULTRP
000810       FILE STATUS  IS RR-STATUS.
000820*===============================================================*
000830 DATA DIVISION.
000840*---------------------------------------------------------------*
000850 FILE SECTION.
000860*---------------------------------------------------------------*
000870 FD  PLAYER-MASTER-FILE.
000880     COPY RATEPLYR.
000890*---------------------------------------------------------------*
000900 FD  GAME-INPUT-FILE.
000910 01  GAME-INPUT-RECORD.
000920     05  GI-RECORD-TEXT                PIC X(259).
000930     05  FILLER                       PIC X(001).
000940*---------------------------------------------------------------*
000950 FD  GAME-HISTORY-FILE.
000960 01  GAME-HISTORY-RECORD.
000970     05  GH-RECORD-TEXT                PIC X(259).
000980     05  FILLER                       PIC X(001).
000990*---------------------------------------------------------------*
001000 FD  RESULTS-REPORT-FILE RECORDING MODE F.
001010 01  PRINT-RECORD.
001020     05  PRINT-LINE                   PIC X(132).
001030     05  FILLER                       PIC X(01).
001040*---------------------------------------------------------------*
001050 WORKING-STORAGE SECTION.
001060*---------------------------------------------------------------*
001070* STANDALONE RUN COUNTERS - NOT PART OF ANY RECORD, CARRIED AS
001080* 77-LEVEL ITEMS PER SHOP CONVENTION FOR ONE-OF-A-KIND WORK
001090* FIELDS THAT DO NOT BELONG IN A GROUP.
001100*---------------------------------------------------------------*
001110 77  WS-RUN-COMPLETE-SW              PIC X(01) VALUE 'N'.
001120     88  WS-RUN-IS-COMPLETE                   VALUE 'Y'.
001130 77  WS-ABEND-TALLY                  PIC S9(4) USAGE IS COMP
001140                                      VALUE 0.
001150*---------------------------------------------------------------*
001160 COPY RATEGAME.
001170 COPY RATEPTBL.
001180 COPY RATEFORM.
001190 COPY RATEPRNT.
001200*---------------------------------------------------------------*
001210 01  RATEBAT-CONSTANTS.
001220     05  WS-SCALING-FACTOR            PIC S9(3)V9(4)
001230                                        VALUE 173.7178.
001240     05  WS-BASE-RATING               PIC S9(4)
001250                                        VALUE 1500.
001260     05  WS-DEFAULT-RD                PIC 9(3)V9(4)
001270                                        VALUE 350.0000.
001280     05  WS-DEFAULT-VOL               PIC 9(1)V9(6)
001290                                        VALUE 0.060000.
001300     05  FILLER                       PIC X(01).
001310*---------------------------------------------------------------*
001320 01  WS-FILE-STATUS-FIELDS.
001330     05  PM-STATUS                    PIC X(02).
001340         88  PM-OK                         VALUE '00'.
001350         88  PM-EOF                        VALUE '10'.
001360     05  GI-STATUS                    PIC X(02).
001370         88  GI-OK                         VALUE '00'.
001380         88  GI-EOF                        VALUE '10'.
001390     05  GH-STATUS                    PIC X(02).
001400         88  GH-OK                         VALUE '00'.
001410     05  RR-STATUS                    PIC X(02).
001420         88  RR-OK                         VALUE '00'.
001430     05  FILLER                       PIC X(01).
001440*---------------------------------------------------------------*
001450 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001460     05  GI-EOF-SW                    PIC X(01) VALUE 'N'.
001470         88  GI-AT-EOF                          VALUE 'Y'.
001480     05  WS-LINE-VALID-SW             PIC X(01).
001490         88  WS-LINE-VALID                      VALUE 'Y'.
001500         88  WS-LINE-INVALID                     VALUE 'N'.
001510     05  WS-LINE-NUMBER               PIC 9(6) VALUE 0.
001520     05  WS-REJECT-COUNT              PIC 9(6) VALUE 0.
001530     05  WS-GAMES-PROCESSED           PIC 9(6) VALUE 0.
001540     05  WS-CANDIDATE-COUNT           PIC S9(2) USAGE IS COMP.
001550     05  WS-SUBJECT-PT-IDX            PIC S9(4) USAGE IS COMP.
001560     05  WS-OPPONENT-PT-IDX           PIC S9(4) USAGE IS COMP.
001570     05  WS-OPP-SUB                   PIC S9(2) USAGE IS COMP.
001580     05  WS-TIE-TALLY                 PIC S9(2) USAGE IS COMP.
001590     05  WS-MAX-PLACE-SEEN            PIC S9(2) USAGE IS COMP.
001600     05  WS-PLACE-SCAN                PIC S9(2) USAGE IS COMP.
001610     05  WS-RB-LINE-SEQ               PIC S9(3) USAGE IS COMP.
001620     05  WS-SEARCH-NAME               PIC X(20).
001630     05  WS-SEARCH-RESULT-IDX         PIC S9(4) USAGE IS COMP.
001640     05  WS-PARTICIPANT-PT-IDX
001650             PIC S9(4) USAGE IS COMP OCCURS 10 TIMES.
001660     05  WS-REJECT-REASON             PIC X(40).
001670     05  WS-HIST-PTR                  PIC S9(3) USAGE IS COMP.
001680     05  FILLER                       PIC X(01).
001690*---------------------------------------------------------------*
001700 01  WS-RAW-LINE-SPLIT.
001710     05  WS-TOKEN-COUNT               PIC S9(2) USAGE IS COMP.
001720     05  WS-RAW-DATE-TOKEN            PIC X(08).
001730     05  WS-RAW-DATE-NUMERIC REDEFINES WS-RAW-DATE-TOKEN
001740                                      PIC 9(08).
001750     05  WS-RAW-PART-TOKEN            PIC X(30)
001760                                        OCCURS 10 TIMES.
001770     05  FILLER                       PIC X(01).
001780*---------------------------------------------------------------*
001790 01  WS-TOKEN-WORK.
001800     05  WS-PLACE-PART                PIC X(02).
001810     05  WS-PLACE-NUMERIC REDEFINES WS-PLACE-PART PIC 99.
001820     05  FILLER                       PIC X(01).
001830*---------------------------------------------------------------*
001840 01  WS-JULIAN-DAY-WORK.
001850     05  WS-DATE-EARLIER              PIC 9(8).
001860     05  WS-DATE-LATER                PIC 9(8).
001870     05  WS-DAY-DIFFERENCE            PIC S9(5) USAGE IS COMP.
001880     05  WS-JD-DATE                   PIC 9(8).
001890     05  WS-JD-DATE-R REDEFINES WS-JD-DATE.
001900         10  WS-JD-YYYY               PIC 9(4).
001910         10  WS-JD-MM                 PIC 9(2).
001920         10  WS-JD-DD                 PIC 9(2).
001930     05  WS-JD-T1                     PIC S9(8) USAGE IS COMP.
001940     05  WS-JD-T2                     PIC S9(8) USAGE IS COMP.
001950     05  WS-JD-T3                     PIC S9(8) USAGE IS COMP.
001960     05  WS-JD-T4A                    PIC S9(8) USAGE IS COMP.
001970     05  WS-JD-T4                     PIC S9(8) USAGE IS COMP.
001980     05  WS-JD-RESULT                 PIC S9(8) USAGE IS COMP.
001990     05  WS-JULIAN-EARLIER            PIC S9(8) USAGE IS COMP.
002000     05  WS-JULIAN-LATER              PIC S9(8) USAGE IS COMP.
002010     05  FILLER                       PIC X(01).
002020*---------------------------------------------------------------*
002030 01  WS-REPORT-DATE-EDIT.
002040     05  WS-RDE-YYYY                  PIC 9(4).
002050     05  WS-RDE-DASH1                 PIC X(01) VALUE '-'.
002060     05  WS-RDE-MM                    PIC 9(2).
002070     05  WS-RDE-DASH2                 PIC X(01) VALUE '-'.
002080     05  WS-RDE-DD                    PIC 9(2).
002090     05  FILLER                       PIC X(01).
002100*---------------------------------------------------------------*
002110 01  WS-HIST-BUILD-AREA              PIC X(260).
002120*---------------------------------------------------------------*
002130 01  WS-DIAGNOSTIC-LINE.
002140     05  FILLER                       PIC X(11) VALUE ' *** LINE '.
002150     05  DL-LINE-NUMBER                PIC ZZZZZ9.
002160     05  FILLER                       PIC X(10) VALUE ' REJECTED '.
002170     05  DL-REASON                    PIC X(40).
002180     05  FILLER                       PIC X(05) VALUE ' *** '.
002190*===============================================================*
002200 PROCEDURE DIVISION.
002210*---------------------------------------------------------------*
002220 0000-MAIN-PARAGRAPH.
002230*---------------------------------------------------------------*
002240     PERFORM 1000-INITIALIZATION.
002250     PERFORM 2000-PROCESS-GAME-FILE
002260         UNTIL GI-AT-EOF.
002270     PERFORM 4000-TERMINATION.
002280     GOBACK.
002290*---------------------------------------------------------------*
002300 1000-INITIALIZATION.
002310*---------------------------------------------------------------*
002320     MOVE 0                            TO PT-PLAYER-COUNT.
002330     OPEN INPUT  PLAYER-MASTER-FILE.
002340     PERFORM 1010-LOAD-PLAYER-MASTER
002350         UNTIL PM-EOF.
002360     CLOSE PLAYER-MASTER-FILE.
002370     OPEN INPUT  GAME-INPUT-FILE.
002380     OPEN EXTEND GAME-HISTORY-FILE.
002390     OPEN OUTPUT RESULTS-REPORT-FILE.
002400     PERFORM 1020-READ-ONE-GAME-LINE.
002410*---------------------------------------------------------------*
002420 1010-LOAD-PLAYER-MASTER.
002430*---------------------------------------------------------------*
002440     READ PLAYER-MASTER-FILE
002450         AT END
002460             SET PM-EOF              TO TRUE
002470         NOT AT END
002480             PERFORM 1011-ADD-MASTER-ENTRY
002490     END-READ.
002500*---------------------------------------------------------------*
002510 1011-ADD-MASTER-ENTRY.
002520*---------------------------------------------------------------*
002530     ADD 1                            TO PT-PLAYER-COUNT.
002540     MOVE RM-PLAYER-NAME              TO PT-NAME(PT-PLAYER-COUNT).
002550     MOVE RM-PLAYER-RATING            TO PT-RATING(PT-PLAYER-COUNT).
002560     MOVE RM-PLAYER-RD                TO PT-RD(PT-PLAYER-COUNT).
002570     MOVE RM-PLAYER-VOL               TO PT-VOL(PT-PLAYER-COUNT).
002580     MOVE RM-LAST-PLAYED-DATE         TO
002590         PT-LAST-PLAYED-DATE(PT-PLAYER-COUNT).
002600     MOVE RM-SEASON-START             TO
002610         PT-SEASON-START(PT-PLAYER-COUNT).
002620     MOVE RM-GAMES-PLAYED             TO
002630         PT-GAMES-PLAYED(PT-PLAYER-COUNT).
002640     MOVE 0                           TO
002650         PT-GAMES-TODAY(PT-PLAYER-COUNT).
002660     MOVE 0                           TO PT-WINS(PT-PLAYER-COUNT)
002670                                         PT-TIES(PT-PLAYER-COUNT)
002680                                         PT-LOSSES(PT-PLAYER-COUNT).
002690*---------------------------------------------------------------*
002700* PER-LINE GAME FILE READER / VALIDATOR.
002710*---------------------------------------------------------------*
002720 2000-PROCESS-GAME-FILE.
002730*---------------------------------------------------------------*
002740     ADD 1                            TO WS-LINE-NUMBER.
002750     MOVE 'Y'                         TO WS-LINE-VALID-SW.
002760     PERFORM 2100-PARSE-GAME-LINE
002770         THRU 2100-EXIT.
002780     IF WS-LINE-VALID
002790         PERFORM 2500-RESOLVE-PLAYERS
002800     END-IF.
002810     IF WS-LINE-VALID
002820         IF WS-NORMAL-RUN-REQUESTED
002830             PERFORM 3000-PROCESS-GAME
002840             ADD 1                    TO WS-GAMES-PROCESSED
002850         END-IF
002860     ELSE
002870         PERFORM 2900-REJECT-LINE
002880     END-IF.
002890     PERFORM 1020-READ-ONE-GAME-LINE.
002900*---------------------------------------------------------------*
002910 1020-READ-ONE-GAME-LINE.
002920*---------------------------------------------------------------*
002930     READ GAME-INPUT-FILE INTO GAME-LINE-AREA
002940         AT END
002950             SET GI-AT-EOF           TO TRUE
002960     END-READ.
002970*---------------------------------------------------------------*
002980 2100-PARSE-GAME-LINE.
002990*---------------------------------------------------------------*
003000* LEGACY EARLY-EXIT - ONCE A LINE IS MARKED INVALID THERE IS NO
003010* POINT RUNNING THE REMAINING CHECKS, SO WE FALL OUT THE BOTTOM
003020* OF THIS PARAGRAPH'S PERFORM RANGE STRAIGHT TO 2100-EXIT.
003030*---------------------------------------------------------------*
003040     PERFORM 2110-PARSE-DATE.
003050     IF WS-LINE-INVALID
003060         GO TO 2100-EXIT
003070     END-IF.
003080     PERFORM 2120-SPLIT-RAW-TOKENS.
003090     PERFORM 2200-VALIDATE-TOKEN-COUNT.
003100     IF WS-LINE-INVALID
003110         GO TO 2100-EXIT
003120     END-IF.
003130     PERFORM 2300-BUILD-PARTICIPANT-TABLE.
003140     IF WS-LINE-INVALID
003150         GO TO 2100-EXIT
003160     END-IF.
003170     PERFORM 2400-VALIDATE-MAX-PLACEMENT.
003180 2100-EXIT.
003190     EXIT.
003200*---------------------------------------------------------------*
003210 2110-PARSE-DATE.
003220*---------------------------------------------------------------*
003230     UNSTRING GAME-LINE-AREA DELIMITED BY ','
003240         INTO WS-RAW-DATE-TOKEN.
003250     IF WS-RAW-DATE-TOKEN NOT NUMERIC
003260         MOVE 'N'                    TO WS-LINE-VALID-SW
003270         MOVE 'MALFORMED DATE'        TO WS-REJECT-REASON
003280     ELSE
003290         MOVE WS-RAW-DATE-NUMERIC     TO GW-GAME-DATE
003300         IF GW-GD-MM < 1 OR GW-GD-MM > 12
003310             OR GW-GD-DD < 1 OR GW-GD-DD > 31
003320             OR GW-GD-YYYY = 0
003330             MOVE 'N'                TO WS-LINE-VALID-SW
003340             MOVE 'MALFORMED DATE'    TO WS-REJECT-REASON
003350         END-IF
003360     END-IF.
003370*---------------------------------------------------------------*
003380 2120-SPLIT-RAW-TOKENS.
003390*---------------------------------------------------------------*
003400     MOVE SPACE                      TO WS-RAW-PART-TOKEN(1)
003410         WS-RAW-PART-TOKEN(2)  WS-RAW-PART-TOKEN(3)
003420         WS-RAW-PART-TOKEN(4)  WS-RAW-PART-TOKEN(5)
003430         WS-RAW-PART-TOKEN(6)  WS-RAW-PART-TOKEN(7)
003440         WS-RAW-PART-TOKEN(8)  WS-RAW-PART-TOKEN(9)
003450         WS-RAW-PART-TOKEN(10).
003460     MOVE 0                           TO WS-TOKEN-COUNT.
003470     UNSTRING GAME-LINE-AREA DELIMITED BY ','
003480         INTO WS-RAW-DATE-TOKEN,
003490              WS-RAW-PART-TOKEN(1), WS-RAW-PART-TOKEN(2),
003500              WS-RAW-PART-TOKEN(3), WS-RAW-PART-TOKEN(4),
003510              WS-RAW-PART-TOKEN(5), WS-RAW-PART-TOKEN(6),
003520              WS-RAW-PART-TOKEN(7), WS-RAW-PART-TOKEN(8),
003530              WS-RAW-PART-TOKEN(9), WS-RAW-PART-TOKEN(10)
003540         TALLYING IN WS-TOKEN-COUNT.
003550     COMPUTE WS-CANDIDATE-COUNT = WS-TOKEN-COUNT - 1.
003560*---------------------------------------------------------------*
003570 2200-VALIDATE-TOKEN-COUNT.
003580*---------------------------------------------------------------*
003590     IF WS-CANDIDATE-COUNT < 2 OR WS-CANDIDATE-COUNT > 10
003600         MOVE 'N'                    TO WS-LINE-VALID-SW
003610         MOVE 'NEED 2 TO 10 PARTICIPANTS'
003620                                      TO WS-REJECT-REASON
003630     ELSE
003640         MOVE WS-CANDIDATE-COUNT      TO GW-PARTICIPANT-COUNT
003650     END-IF.
003660*---------------------------------------------------------------*
003670 2300-BUILD-PARTICIPANT-TABLE.
003680*---------------------------------------------------------------*
003690     PERFORM 2310-BUILD-ONE-PARTICIPANT
003700         VARYING GW-IDX FROM 1 BY 1
003710         UNTIL GW-IDX > GW-PARTICIPANT-COUNT
003720            OR WS-LINE-INVALID.
003730*---------------------------------------------------------------*
003740 2310-BUILD-ONE-PARTICIPANT.
003750*---------------------------------------------------------------*
003760     MOVE SPACE                      TO WS-PLACE-PART.
003770     UNSTRING WS-RAW-PART-TOKEN(GW-IDX) DELIMITED BY ':'
003780         INTO GW-NAME(GW-IDX), WS-PLACE-PART.
003790     IF GW-NAME(GW-IDX) = SPACE
003800         OR GW-NAME(GW-IDX) NOT VALID-NAME-CLASS
003810         OR WS-PLACE-PART NOT NUMERIC
003820         MOVE 'N'                    TO WS-LINE-VALID-SW
003830         MOVE 'MALFORMED PARTICIPANT ENTRY'
003840                                      TO WS-REJECT-REASON
003850     ELSE
003860         MOVE WS-PLACE-NUMERIC        TO GW-PLACE(GW-IDX)
003870         IF GW-PLACE(GW-IDX) < 1
003880             MOVE 'N'                TO WS-LINE-VALID-SW
003890             MOVE 'PLACEMENT LESS THAN 1'
003900                                      TO WS-REJECT-REASON
003910         ELSE
003920             PERFORM 2320-CHECK-DUPLICATE-NAME
003930         END-IF
003940     END-IF.
003950*---------------------------------------------------------------*
003960 2320-CHECK-DUPLICATE-NAME.
003970*---------------------------------------------------------------*
003980     IF GW-IDX > 1
003990         PERFORM 2321-COMPARE-ONE-PRIOR
004000             VARYING GW-IDX2 FROM 1 BY 1
004010             UNTIL GW-IDX2 >= GW-IDX
004020                OR WS-LINE-INVALID
004030     END-IF.
004040*---------------------------------------------------------------*
004050 2321-COMPARE-ONE-PRIOR.
004060*---------------------------------------------------------------*
004070     IF GW-NAME(GW-IDX2) = GW-NAME(GW-IDX)
004080         MOVE 'N'                    TO WS-LINE-VALID-SW
004090         MOVE 'DUPLICATE PARTICIPANT'
004100                                      TO WS-REJECT-REASON
004110     END-IF.
004120*---------------------------------------------------------------*
004130 2400-VALIDATE-MAX-PLACEMENT.
004140*---------------------------------------------------------------*
004150     MOVE 0                           TO WS-MAX-PLACE-SEEN.
004160     PERFORM 2410-CHECK-ONE-PLACE
004170         VARYING GW-IDX FROM 1 BY 1
004180         UNTIL GW-IDX > GW-PARTICIPANT-COUNT.
004190     IF WS-MAX-PLACE-SEEN > GW-PARTICIPANT-COUNT
004200         MOVE 'N'                    TO WS-LINE-VALID-SW
004210         MOVE 'MAX PLACEMENT EXCEEDS PARTICIPANT COUNT'
004220                                      TO WS-REJECT-REASON
004230     END-IF.
004240*---------------------------------------------------------------*
004250 2410-CHECK-ONE-PLACE.
004260*---------------------------------------------------------------*
004270     IF GW-PLACE(GW-IDX) > WS-MAX-PLACE-SEEN
004280         MOVE GW-PLACE(GW-IDX)        TO WS-MAX-PLACE-SEEN
004290     END-IF.
004300*---------------------------------------------------------------*
004310* UNKNOWN-PLAYER RESOLUTION - AUTO-REGISTER UNLESS DRY-RUN.
004320*---------------------------------------------------------------*
004330 2500-RESOLVE-PLAYERS.
004340*---------------------------------------------------------------*
004350     PERFORM 2510-RESOLVE-ONE-PLAYER
004360         VARYING GW-IDX FROM 1 BY 1
004370         UNTIL GW-IDX > GW-PARTICIPANT-COUNT
004380            OR WS-LINE-INVALID.
004390*---------------------------------------------------------------*
004400 2510-RESOLVE-ONE-PLAYER.
004410*---------------------------------------------------------------*
004420     MOVE GW-NAME(GW-IDX)            TO WS-SEARCH-NAME.
004430     PERFORM 9800-FIND-PLAYER-BY-NAME.
004440     IF WS-SEARCH-RESULT-IDX = 0
004450         IF WS-DRY-RUN-REQUESTED
004460             MOVE 'N'                TO WS-LINE-VALID-SW
004470             MOVE 'UNKNOWN PLAYER, DRY RUN'
004480                                      TO WS-REJECT-REASON
004490         ELSE
004500             PERFORM 2520-REGISTER-NEW-PLAYER
004510         END-IF
004520     END-IF.
004530     IF WS-LINE-VALID
004540         MOVE WS-SEARCH-RESULT-IDX
004550             TO WS-PARTICIPANT-PT-IDX(GW-IDX)
004560     END-IF.
004570*---------------------------------------------------------------*
004580 2520-REGISTER-NEW-PLAYER.
004590*---------------------------------------------------------------*
004600     IF PT-PLAYER-COUNT >= 300
004610         PERFORM 9900-TABLE-ERROR
004620         MOVE 'N'                    TO WS-LINE-VALID-SW
004630         MOVE 'PLAYER TABLE FULL'    TO WS-REJECT-REASON
004640     ELSE
004650         ADD 1                       TO PT-PLAYER-COUNT
004660         MOVE GW-NAME(GW-IDX)        TO PT-NAME(PT-PLAYER-COUNT)
004670         MOVE WS-BASE-RATING         TO PT-RATING(PT-PLAYER-COUNT)
004680         MOVE WS-DEFAULT-RD          TO PT-RD(PT-PLAYER-COUNT)
004690         MOVE WS-DEFAULT-VOL         TO PT-VOL(PT-PLAYER-COUNT)
004700         MOVE 0                      TO
004710             PT-LAST-PLAYED-DATE(PT-PLAYER-COUNT)
004720         MOVE GW-GAME-DATE           TO
004730             PT-SEASON-START(PT-PLAYER-COUNT)
004740         MOVE 0                      TO
004750             PT-GAMES-PLAYED(PT-PLAYER-COUNT)
004760             PT-GAMES-TODAY(PT-PLAYER-COUNT)
004770             PT-WINS(PT-PLAYER-COUNT)
004780             PT-TIES(PT-PLAYER-COUNT)
004790             PT-LOSSES(PT-PLAYER-COUNT)
004800         MOVE PT-PLAYER-COUNT        TO WS-SEARCH-RESULT-IDX
004810     END-IF.
004820*---------------------------------------------------------------*
004830 2900-REJECT-LINE.
004840*---------------------------------------------------------------*
004850     ADD 1                            TO WS-REJECT-COUNT.
004860     MOVE WS-LINE-NUMBER              TO DL-LINE-NUMBER.
004870     MOVE WS-REJECT-REASON            TO DL-REASON.
004880     DISPLAY WS-DIAGNOSTIC-LINE.
004890*---------------------------------------------------------------*
004900* GAME PROCESSOR - TALLY TIES, INACTIVITY STEP, RATING UPDATE,
004910* HISTORY APPEND, RESULTS REPORT.
004920*---------------------------------------------------------------*
004930 3000-PROCESS-GAME.
004940*---------------------------------------------------------------*
004950     PERFORM 3100-TALLY-TIES.
004960     PERFORM 3200-UPDATE-INACTIVE-RDS.
004970     PERFORM 3300-UPDATE-PARTICIPANT-RATINGS.
004980     PERFORM 3400-APPEND-HISTORY.
004990     PERFORM 3500-PRINT-RESULTS-BLOCK.
005000*---------------------------------------------------------------*
005010 3100-TALLY-TIES.
005020*---------------------------------------------------------------*
005030     PERFORM 3110-TALLY-ONE-PLACE
005040         VARYING GW-IDX FROM 1 BY 1
005050         UNTIL GW-IDX > GW-PARTICIPANT-COUNT.
005060     MOVE 0                           TO GW-TIED-PARTICIPANTS.
005070     PERFORM 3130-SUM-ONE-TIE
005080         VARYING GW-IDX FROM 1 BY 1
005090         UNTIL GW-IDX > GW-PARTICIPANT-COUNT.
005100     IF GW-TIED-PARTICIPANTS > 0
005110         DISPLAY 'GAME HAS TIED PLACEMENTS - PARTICIPANTS: ',
005120             GW-TIED-PARTICIPANTS
005130     END-IF.
005140*---------------------------------------------------------------*
005150 3110-TALLY-ONE-PLACE.
005160*---------------------------------------------------------------*
005170     MOVE 0                           TO WS-TIE-TALLY.
005180     PERFORM 3120-COUNT-ONE-MATCH
005190         VARYING GW-IDX2 FROM 1 BY 1
005200         UNTIL GW-IDX2 > GW-PARTICIPANT-COUNT.
005210     MOVE WS-TIE-TALLY                TO GW-TIED-AT-PLACE(GW-IDX).
005220*---------------------------------------------------------------*
005230 3120-COUNT-ONE-MATCH.
005240*---------------------------------------------------------------*
005250     IF GW-PLACE(GW-IDX2) = GW-PLACE(GW-IDX)
005260         ADD 1                        TO WS-TIE-TALLY
005270     END-IF.
005280*---------------------------------------------------------------*
005290 3130-SUM-ONE-TIE.
005300*---------------------------------------------------------------*
005310     IF GW-TIED-AT-PLACE(GW-IDX) > 1
005320         ADD 1                        TO GW-TIED-PARTICIPANTS
005330     END-IF.
005340*---------------------------------------------------------------*
005350 3200-UPDATE-INACTIVE-RDS.
005360*---------------------------------------------------------------*
005370     PERFORM 3210-UPDATE-ONE-INACTIVE-RD
005380         VARYING GW-IDX FROM 1 BY 1
005390         UNTIL GW-IDX > GW-PARTICIPANT-COUNT.
005400*---------------------------------------------------------------*
005410 3210-UPDATE-ONE-INACTIVE-RD.
005420*---------------------------------------------------------------*
005430     MOVE WS-PARTICIPANT-PT-IDX(GW-IDX) TO WS-SUBJECT-PT-IDX.
005440     IF PT-LAST-PLAYED-DATE(WS-SUBJECT-PT-IDX) NOT = GW-GAME-DATE
005450         IF PT-LAST-PLAYED-DATE(WS-SUBJECT-PT-IDX) = 0
005460             MOVE PT-SEASON-START(WS-SUBJECT-PT-IDX)
005470                                      TO WS-DATE-EARLIER
005480         ELSE
005490             MOVE PT-LAST-PLAYED-DATE(WS-SUBJECT-PT-IDX)
005500                                      TO WS-DATE-EARLIER
005510         END-IF
005520         MOVE GW-GAME-DATE            TO WS-DATE-LATER
005530         PERFORM 9650-CALCULATE-DAY-DIFFERENCE
005540         MOVE 'I'                     TO RC-FUNCTION-CODE
005550         MOVE WS-DAY-DIFFERENCE       TO RC-DAYS-INACTIVE
005560         COMPUTE RC-PHI =
005570             PT-RD(WS-SUBJECT-PT-IDX) / WS-SCALING-FACTOR
005580         MOVE PT-VOL(WS-SUBJECT-PT-IDX) TO RC-SIGMA
005590         CALL 'RATENGIN' USING RATENGIN-CALL-AREA
005600         COMPUTE PT-RD(WS-SUBJECT-PT-IDX) ROUNDED =
005610             RC-PHI-OUT * WS-SCALING-FACTOR
005620         MOVE 0 TO PT-GAMES-TODAY(WS-SUBJECT-PT-IDX)
005630     END-IF.
005640*---------------------------------------------------------------*
005650 3300-UPDATE-PARTICIPANT-RATINGS.
005660*---------------------------------------------------------------*
005670     PERFORM 3310-UPDATE-ONE-PARTICIPANT
005680         VARYING GW-IDX FROM 1 BY 1
005690         UNTIL GW-IDX > GW-PARTICIPANT-COUNT.
005700*---------------------------------------------------------------*
005710 3310-UPDATE-ONE-PARTICIPANT.
005720*---------------------------------------------------------------*
005730     MOVE WS-PARTICIPANT-PT-IDX(GW-IDX) TO WS-SUBJECT-PT-IDX.
005740     IF PT-GAMES-TODAY(WS-SUBJECT-PT-IDX) = 0
005750         PERFORM 3320-BUILD-CALL-AREA
005760         CALL 'RATENGIN' USING RATENGIN-CALL-AREA
005770         PERFORM 3340-APPLY-CALL-RESULTS
005780     END-IF.
005790     MOVE GW-GAME-DATE TO PT-LAST-PLAYED-DATE(WS-SUBJECT-PT-IDX).
005800     ADD 1 TO PT-GAMES-TODAY(WS-SUBJECT-PT-IDX).
005810     ADD 1 TO PT-GAMES-PLAYED(WS-SUBJECT-PT-IDX).
005820*---------------------------------------------------------------*
005830 3320-BUILD-CALL-AREA.
005840*---------------------------------------------------------------*
005850     MOVE 'R'                        TO RC-FUNCTION-CODE.
005860     MOVE GW-PARTICIPANT-COUNT       TO RC-GAME-SIZE.
005870     COMPUTE RC-OPPONENT-COUNT = GW-PARTICIPANT-COUNT - 1.
005880     COMPUTE RC-MU =
005890         (PT-RATING(WS-SUBJECT-PT-IDX) - WS-BASE-RATING)
005900         / WS-SCALING-FACTOR.
005910     COMPUTE RC-PHI =
005920         PT-RD(WS-SUBJECT-PT-IDX) / WS-SCALING-FACTOR.
005930     MOVE PT-VOL(WS-SUBJECT-PT-IDX)   TO RC-SIGMA.
005940     MOVE GW-PLACE(GW-IDX)            TO RC-PLACE.
005950     MOVE GW-TIED-AT-PLACE(GW-IDX)    TO RC-TIED-AT-PLACE.
005960     MOVE 0                          TO WS-OPP-SUB.
005970     PERFORM 3330-BUILD-ONE-OPPONENT
005980         VARYING GW-IDX2 FROM 1 BY 1
005990         UNTIL GW-IDX2 > GW-PARTICIPANT-COUNT.
006000*---------------------------------------------------------------*
006010 3330-BUILD-ONE-OPPONENT.
006020*---------------------------------------------------------------*
006030     IF GW-IDX2 NOT = GW-IDX
006040         ADD 1                        TO WS-OPP-SUB
006050         MOVE WS-PARTICIPANT-PT-IDX(GW-IDX2)
006060                                      TO WS-OPPONENT-PT-IDX
006070         COMPUTE RC-OPP-MU(WS-OPP-SUB) =
006080             (PT-RATING(WS-OPPONENT-PT-IDX) - WS-BASE-RATING)
006090             / WS-SCALING-FACTOR
006100         COMPUTE RC-OPP-PHI(WS-OPP-SUB) =
006110             PT-RD(WS-OPPONENT-PT-IDX) / WS-SCALING-FACTOR
006120         MOVE GW-PLACE(GW-IDX2)       TO RC-OPP-PLACE(WS-OPP-SUB)
006130         MOVE GW-TIED-AT-PLACE(GW-IDX2)
006140                                      TO RC-OPP-TIED-AT-PLACE(WS-OPP-SUB)
006150     END-IF.
006160*---------------------------------------------------------------*
006170 3340-APPLY-CALL-RESULTS.
006180*---------------------------------------------------------------*
006190     COMPUTE PT-RATING(WS-SUBJECT-PT-IDX) ROUNDED =
006200         RC-MU-OUT * WS-SCALING-FACTOR + WS-BASE-RATING.
006210     COMPUTE PT-RD(WS-SUBJECT-PT-IDX) ROUNDED =
006220         RC-PHI-OUT * WS-SCALING-FACTOR.
006230     MOVE RC-SIGMA-OUT TO PT-VOL(WS-SUBJECT-PT-IDX).
006240*---------------------------------------------------------------*
006250 3400-APPEND-HISTORY.
006260*---------------------------------------------------------------*
006270     MOVE SPACE                      TO WS-HIST-BUILD-AREA.
006280     MOVE GW-GAME-DATE               TO WS-RAW-DATE-NUMERIC.
006290     MOVE 1                          TO WS-HIST-PTR.
006300     STRING WS-RAW-DATE-TOKEN DELIMITED BY SIZE
006310         INTO WS-HIST-BUILD-AREA
006320         WITH POINTER WS-HIST-PTR.
006330     PERFORM 3410-STRING-ONE-PARTICIPANT
006340         VARYING GW-IDX FROM 1 BY 1
006350         UNTIL GW-IDX > GW-PARTICIPANT-COUNT.
006360     MOVE WS-HIST-BUILD-AREA         TO GAME-HISTORY-RECORD.
006370     WRITE GAME-HISTORY-RECORD.
006380*---------------------------------------------------------------*
006390 3410-STRING-ONE-PARTICIPANT.
006400*---------------------------------------------------------------*
006410     STRING ','                   DELIMITED BY SIZE
006420            GW-NAME(GW-IDX)        DELIMITED BY SPACE
006430            ':'                   DELIMITED BY SIZE
006440            GW-PLACE(GW-IDX)       DELIMITED BY SIZE
006450         INTO WS-HIST-BUILD-AREA
006460         WITH POINTER WS-HIST-PTR.
006470*---------------------------------------------------------------*
006480 3500-PRINT-RESULTS-BLOCK.
006490*---------------------------------------------------------------*
006500     MOVE GW-GD-YYYY                 TO WS-RDE-YYYY.
006510     MOVE GW-GD-MM                   TO WS-RDE-MM.
006520     MOVE GW-GD-DD                   TO WS-RDE-DD.
006530     MOVE WS-REPORT-DATE-EDIT        TO RB-REPORT-DATE.
006540     MOVE RB-GAME-DATE-LINE          TO PRINT-LINE.
006550     PERFORM 9100-WRITE-PRINT-LINE.
006560     MOVE 0                          TO WS-RB-LINE-SEQ.
006570     PERFORM 3510-PRINT-ONE-PLACE
006580         VARYING WS-PLACE-SCAN FROM 1 BY 1
006590         UNTIL WS-PLACE-SCAN > GW-PARTICIPANT-COUNT.
006600*---------------------------------------------------------------*
006610 3510-PRINT-ONE-PLACE.
006620*---------------------------------------------------------------*
006630     PERFORM 3520-PRINT-IF-MATCH
006640         VARYING GW-IDX FROM 1 BY 1
006650         UNTIL GW-IDX > GW-PARTICIPANT-COUNT.
006660*---------------------------------------------------------------*
006670 3520-PRINT-IF-MATCH.
006680*---------------------------------------------------------------*
006690     IF GW-PLACE(GW-IDX) = WS-PLACE-SCAN
006700         ADD 1                        TO WS-RB-LINE-SEQ
006710         MOVE WS-RB-LINE-SEQ          TO RB-SEQ-NO
006720         MOVE GW-NAME(GW-IDX)         TO RB-NAME
006730         MOVE GW-PLACE(GW-IDX)        TO RB-PLACE
006740         MOVE WS-PARTICIPANT-PT-IDX(GW-IDX) TO WS-SUBJECT-PT-IDX
006750         COMPUTE RB-RATING ROUNDED = PT-RATING(WS-SUBJECT-PT-IDX)
006760         COMPUTE RB-RD     ROUNDED = PT-RD(WS-SUBJECT-PT-IDX)
006770         COMPUTE RB-VOL    ROUNDED = PT-VOL(WS-SUBJECT-PT-IDX)
006780         MOVE RB-DETAIL-LINE          TO PRINT-LINE
006790         PERFORM 9100-WRITE-PRINT-LINE
006800     END-IF.
006810*---------------------------------------------------------------*
006820 4000-TERMINATION.
006830*---------------------------------------------------------------*
006840     PERFORM 4100-REWRITE-PLAYER-MASTER.
006850     CLOSE GAME-INPUT-FILE
006860           GAME-HISTORY-FILE
006870           RESULTS-REPORT-FILE.
006880     IF GI-STATUS NOT = '00' OR GH-STATUS NOT = '00'
006890         OR RR-STATUS NOT = '00'
006900         ADD 1                        TO WS-ABEND-TALLY
006910     END-IF.
006920     SET WS-RUN-IS-COMPLETE           TO TRUE.
006930     DISPLAY 'RATEBAT - LINES READ      : ', WS-LINE-NUMBER.
006940     DISPLAY 'RATEBAT - LINES REJECTED  : ', WS-REJECT-COUNT.
006950     DISPLAY 'RATEBAT - GAMES PROCESSED : ', WS-GAMES-PROCESSED.
006960     DISPLAY 'RATEBAT - CLOSE ERRORS    : ', WS-ABEND-TALLY.
006970*---------------------------------------------------------------*
006980 4100-REWRITE-PLAYER-MASTER.
006990*---------------------------------------------------------------*
007000     IF WS-NORMAL-RUN-REQUESTED
007010         OPEN OUTPUT PLAYER-MASTER-FILE
007020         PERFORM 4110-WRITE-ONE-MASTER-RECORD
007030             VARYING PT-IDX FROM 1 BY 1
007040             UNTIL PT-IDX > PT-PLAYER-COUNT
007050         CLOSE PLAYER-MASTER-FILE
007060     END-IF.
007070*---------------------------------------------------------------*
007080 4110-WRITE-ONE-MASTER-RECORD.
007090*---------------------------------------------------------------*
007100     MOVE PT-NAME(PT-IDX)             TO RM-PLAYER-NAME.
007110     MOVE PT-RATING(PT-IDX)           TO RM-PLAYER-RATING.
007120     MOVE PT-RD(PT-IDX)               TO RM-PLAYER-RD.
007130     MOVE PT-VOL(PT-IDX)              TO RM-PLAYER-VOL.
007140     MOVE PT-LAST-PLAYED-DATE(PT-IDX) TO RM-LAST-PLAYED-DATE.
007150     MOVE PT-SEASON-START(PT-IDX)     TO RM-SEASON-START.
007160     MOVE PT-GAMES-PLAYED(PT-IDX)     TO RM-GAMES-PLAYED.
007170     WRITE PLAYER-MASTER-RECORD.
007180*---------------------------------------------------------------*
007190* PRINT-LINE UTILITY - PAGE OVERFLOW CHECK, TOP-OF-FORM THROW.
007200*---------------------------------------------------------------*
007210 9100-WRITE-PRINT-LINE.
007220*---------------------------------------------------------------*
007230     IF LINE-COUNT > LINES-ON-PAGE
007240         WRITE PRINT-RECORD AFTER ADVANCING C01
007250         ADD 1                        TO PAGE-COUNT
007260         MOVE 1                       TO LINE-COUNT
007270     ELSE
007280         WRITE PRINT-RECORD AFTER ADVANCING LINE-SPACEING
007290         ADD 1                        TO LINE-COUNT
007300     END-IF.
007310     MOVE SPACE                      TO PRINT-LINE.
007320     MOVE 1                          TO LINE-SPACEING.
007330*---------------------------------------------------------------*
007340 COPY RATEDAYS.
007350*---------------------------------------------------------------*
007360* SHARED NAME-SEARCH UTILITY - SET WS-SEARCH-NAME BEFORE CALL,
007370* RETURNS WS-SEARCH-RESULT-IDX (0 IF NOT ON THE TABLE).
007380*---------------------------------------------------------------*
007390 9800-FIND-PLAYER-BY-NAME.
007400*---------------------------------------------------------------*
007410     MOVE 0                           TO WS-SEARCH-RESULT-IDX.
007420     IF PT-PLAYER-COUNT > 0
007430         SET PT-IDX TO 1
007440         SEARCH PT-ENTRY
007450             AT END
007460                 MOVE 0               TO WS-SEARCH-RESULT-IDX
007470             WHEN PT-NAME(PT-IDX) = WS-SEARCH-NAME
007480                 MOVE PT-IDX          TO WS-SEARCH-RESULT-IDX
007490         END-SEARCH
007500     END-IF.
007510*---------------------------------------------------------------*
007520 9900-TABLE-ERROR.
007530*---------------------------------------------------------------*
007540     DISPLAY ' *** PLAYER TABLE FULL AT 300 PLAYERS *** '.
