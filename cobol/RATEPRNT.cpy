000010*---------------------------------------------------------------*
000020* RATEPRNT - PAGE AND LINE CONTROL FOR THE PRINTED REPORTS.
000030* SAME ROLE THE SHOP'S PRINTCTL MEMBER PLAYS ON THE OLDER
000040* REPORTING JOBS - KEPT LOCAL HERE SINCE THE RATING SYSTEM
000050* DOES NOT SHARE THE GENERAL PRINTCTL LIBRARY.
000060*
000070* MAINTENANCE LOG
000080* DATE      INIT  REQUEST    DESCRIPTION
000090* --------- ----  ---------  ------------------------------------
000100* 03/18/87  RPK   TKT-0121   ORIGINAL PAGE CONTROL FIELDS
000110*---------------------------------------------------------------*
000120 01  PRINT-CONTROL-FIELDS.
000130     05  LINE-COUNT                   PIC S9(03) USAGE IS COMP
000140                                        VALUE 99.
000150     05  PAGE-COUNT                   PIC S9(03) USAGE IS COMP
000160                                        VALUE 1.
000170     05  LINES-ON-PAGE                PIC S9(03) USAGE IS COMP
000180                                        VALUE 55.
000190     05  LINE-SPACEING                PIC S9(01) USAGE IS COMP
000200                                        VALUE 1.
000210     05  FILLER                       PIC X(01).
