000010*---------------------------------------------------------------*
000020* RATEDAYS - CALENDAR DAY-DIFFERENCE PROCEDURE TEXT, COPIED
000030* DIRECTLY INTO THE PROCEDURE DIVISION OF ANY PROGRAM THAT
000040* NEEDS THE NUMBER OF CALENDAR DAYS BETWEEN TWO YYYYMMDD DATES
000050* (THE INACTIVITY RD STEP NEEDS THIS; THE COMPILER HERE HAS NO
000060* BUILT-IN DATE-DIFFERENCE FUNCTION SO THE SHOP CARRIES ITS OWN
000070* JULIAN DAY NUMBER ROUTINE). THE CALLING PROGRAM MUST DECLARE
000080* WS-JULIAN-DAY-WORK (SEE ANY PROGRAM THAT COPIES THIS MEMBER)
000090* IN ITS OWN WORKING-STORAGE SECTION.
000100*
000110* MAINTENANCE LOG
000120* DATE      INIT  REQUEST    DESCRIPTION
000130* --------- ----  ---------  ------------------------------------
000140* 03/25/87  RPK   TKT-0124   ORIGINAL JULIAN DAY NUMBER ROUTINE
000150* 01/14/99  DMS   TKT-0251   Y2K - VERIFIED AGAINST 4-DIGIT YEAR
000160*                            INPUT, NO CHANGE REQUIRED
000170*---------------------------------------------------------------*
000180 9600-CALCULATE-JULIAN-DAY.
000190*---------------------------------------------------------------*
000200     COMPUTE WS-JD-T1 = (WS-JD-MM - 14) / 12.
000210     COMPUTE WS-JD-T2 =
000220         1461 * (WS-JD-YYYY + 4800 + WS-JD-T1) / 4.
000230     COMPUTE WS-JD-T3 =
000240         367 * (WS-JD-MM - 2 - (WS-JD-T1 * 12)) / 12.
000250     COMPUTE WS-JD-T4A =
000260         (WS-JD-YYYY + 4900 + WS-JD-T1) / 100.
000270     COMPUTE WS-JD-T4 = (3 * WS-JD-T4A) / 4.
000280     COMPUTE WS-JD-RESULT =
000290         WS-JD-DD - 32075 + WS-JD-T2 + WS-JD-T3 - WS-JD-T4.
000300 9600-EXIT.
000310     EXIT.
000320*---------------------------------------------------------------*
000330 9650-CALCULATE-DAY-DIFFERENCE.
000340*---------------------------------------------------------------*
000350     MOVE WS-DATE-EARLIER                TO WS-JD-DATE.
000360     PERFORM 9600-CALCULATE-JULIAN-DAY
000370         THRU 9600-EXIT.
000380     MOVE WS-JD-RESULT                   TO WS-JULIAN-EARLIER.
000390     MOVE WS-DATE-LATER                   TO WS-JD-DATE.
000400     PERFORM 9600-CALCULATE-JULIAN-DAY
000410         THRU 9600-EXIT.
000420     MOVE WS-JD-RESULT                   TO WS-JULIAN-LATER.
000430     COMPUTE WS-DAY-DIFFERENCE =
000440         WS-JULIAN-LATER - WS-JULIAN-EARLIER.
000450 9650-EXIT.
000460     EXIT.
