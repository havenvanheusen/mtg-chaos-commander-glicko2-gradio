000010*---------------------------------------------------------------*
000020* RATEGAME - GAME RESULT / HISTORY LINE, AND THE PARTICIPANT
000030* WORK TABLE PASSED TO RATENGIN ON EACH CALL.
000040*
000050* THE GAME-INPUT AND GAME-HISTORY FILES CARRY ONE GAME PER
000060* LINE, COMMA DELIMITED:
000070*     YYYYMMDD,NAME:PLACE,NAME:PLACE,...  (2 TO 10 PAIRS)
000080*
000090* MAINTENANCE LOG
000100* DATE      INIT  REQUEST    DESCRIPTION
000110* --------- ----  ---------  ------------------------------------
000120* 03/11/87  RPK   TKT-0118   ORIGINAL LAYOUT FOR RATING CONVERSION
000130* 05/02/88  RPK   TKT-0190   RAISED MAX PARTICIPANTS 8 TO 10
000140* 11/30/88  RPK   TKT-0238   ADDED PLACE/TIE FIELDS TO CALL AREA
000150*                            SO RATENGIN CAN BUILD THE PAIRWISE
000160*                            OUTCOME TABLE ITSELF
000170* 01/14/99  DMS   TKT-0251   Y2K - GAME-DATE CARRIES FULL 4-DIGIT
000180*                            YEAR
000190*---------------------------------------------------------------*
000200 01  GAME-LINE-AREA                   PIC X(260).
000210*---------------------------------------------------------------*
000220 01  GAME-WORK-AREA.
000230     05  GW-GAME-DATE                 PIC 9(8).
000240     05  GW-GAME-DATE-R REDEFINES GW-GAME-DATE.
000250         10  GW-GD-YYYY               PIC 9(4).
000260         10  GW-GD-MM                 PIC 9(2).
000270         10  GW-GD-DD                 PIC 9(2).
000280     05  GW-PARTICIPANT-COUNT         PIC S9(2) USAGE IS COMP.
000290     05  GW-TIED-PARTICIPANTS         PIC S9(2) USAGE IS COMP.
000300     05  FILLER                       PIC X(01).
000310     05  GW-PARTICIPANT
000320             OCCURS 2 TO 10 TIMES
000330             DEPENDING ON GW-PARTICIPANT-COUNT
000340             INDEXED BY GW-IDX GW-IDX2.
000350         10  GW-NAME                  PIC X(20).
000360         10  GW-PLACE                 PIC 9(2).
000370         10  GW-TIED-AT-PLACE         PIC S9(2) USAGE IS COMP.
000380         10  FILLER                   PIC X(01).
000390*---------------------------------------------------------------*
000400* CALL LINKAGE AREA - RATEBAT AND RATERECA BUILD ONE ENTRY PER
000410* PARTICIPANT HERE, CALL RATENGIN, AND RECEIVE THE UPDATED
000420* RATING/RD/VOLATILITY TRIPLE BACK IN THE SAME ENTRY. RC-OPPONENT
000430* CARRIES THE OTHER N-1 PARTICIPANTS OF THE SAME GAME.
000440*---------------------------------------------------------------*
000450 01  RATENGIN-CALL-AREA.
000460     05  RC-FUNCTION-CODE             PIC X(01).
000470         88  RC-INACTIVITY-STEP           VALUE 'I'.
000480         88  RC-RATING-STEP               VALUE 'R'.
000490     05  RC-GAME-SIZE                 PIC S9(2) USAGE IS COMP.
000500     05  RC-OPPONENT-COUNT             PIC S9(2) USAGE IS COMP.
000510     05  RC-DAYS-INACTIVE             PIC S9(5) USAGE IS COMP.
000520     05  FILLER                       PIC X(01).
000530     05  RC-SUBJECT.
000540         10  RC-MU                    PIC S9(2)V9(9).
000550         10  RC-PHI                   PIC S9(2)V9(9).
000560         10  RC-SIGMA                 PIC S9(1)V9(9).
000570         10  RC-PLACE                 PIC 9(2).
000580         10  RC-TIED-AT-PLACE         PIC S9(2) USAGE IS COMP.
000590         10  RC-V                     PIC S9(4)V9(9).
000600         10  RC-TIE-FACTOR            PIC S9(1)V9(9).
000610         10  RC-DELTA                 PIC S9(4)V9(9).
000620         10  RC-MU-OUT                PIC S9(2)V9(9).
000630         10  RC-PHI-OUT               PIC S9(2)V9(9).
000640         10  RC-SIGMA-OUT             PIC S9(1)V9(9).
000650         10  FILLER                   PIC X(01).
000660     05  RC-OPPONENT OCCURS 1 TO 9 TIMES
000670             DEPENDING ON RC-OPPONENT-COUNT
000680             INDEXED BY RC-OPP-IDX.
000690         10  RC-OPP-MU                PIC S9(2)V9(9).
000700         10  RC-OPP-PHI               PIC S9(2)V9(9).
000710         10  RC-OPP-PLACE             PIC 9(2).
000720         10  RC-OPP-TIED-AT-PLACE     PIC S9(2) USAGE IS COMP.
000730         10  RC-OPP-G                 PIC S9(1)V9(9).
000740         10  RC-OPP-E                 PIC S9(1)V9(9).
000750         10  RC-OPP-OUTCOME           PIC S9(1)V9(9).
000760         10  FILLER                   PIC X(01).
