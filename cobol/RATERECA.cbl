000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RATERECA.
000030 AUTHOR.        R P KOWALSKI.
000040 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN.  04/02/87.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*===============================================================*
000090* PROGRAM NAME:    RATERECA
000100* ORIGINAL AUTHOR: R P KOWALSKI
000110*
000120* FULL-HISTORY RECALCULATION DRIVER. RESETS EVERY PLAYER ON
000130* PLAYER-MASTER TO THE DEFAULT RATING/RD/VOLATILITY, SORTS THE
000140* ENTIRE GAME-HISTORY FILE INTO DATE ORDER, AND REPLAYS EVERY
000150* GAME THROUGH THE SAME RATING-ENGINE CALLS RATEBAT USES, SO
000160* THAT A CHANGE TO THE ENGINE OR A CORRECTION TO THE HISTORY
000170* FILE CAN BE APPLIED RETROACTIVELY. RUN THIS AFTER HAND-EDITING
000180* GAMEHIST OR AFTER A RATENGIN MAINTENANCE CHANGE - NOT PART OF
000190* THE DAILY CYCLE.
000200*
000210* A PARTICIPANT NO LONGER ON PLAYER-MASTER (REMOVED BY THE
000220* OPERATOR BETWEEN RUNS) IS DROPPED FROM THE GAME WHEN REPLAYED;
000230* IF FEWER THAN TWO PARTICIPANTS REMAIN THE GAME IS SKIPPED
000240* ENTIRELY, THE SAME AS IF IT HAD NEVER BEEN PLAYED.
000250*
000260* MAINTENANCE LOG
000270* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000280* --------- --------------  ----------------------------------
000290* 04/02/87 R P KOWALSKI     CREATED
000300* 05/02/88 R P KOWALSKI     RAISED MAX PARTICIPANTS 8 TO 10,
000310*                           TKT-0190
000320* 11/30/88 R P KOWALSKI     RATENGIN NOW BUILDS ITS OWN PAIRWISE
000330*                           OUTCOME TABLE, TKT-0238
000340* 01/14/99 D M SCHMIDT      Y2K - GAME DATE AND MASTER DATES NOW
000350*                           CARRY FULL 4-DIGIT YEAR THROUGHOUT
000360* 04/03/01 J T OYELARAN     DROPPED-PARTICIPANT / SKIPPED-GAME
000370*                           HANDLING ADDED AFTER TKT-0301
000380*===============================================================*
000390 ENVIRONMENT DIVISION.
000400*---------------------------------------------------------------*
000410 CONFIGURATION SECTION.
000420*---------------------------------------------------------------*
000430 SOURCE-COMPUTER. IBM-3081.
000440 OBJECT-COMPUTER. IBM-3081.
000450*---------------------------------------------------------------*
000460 INPUT-OUTPUT SECTION.
000470*---------------------------------------------------------------*
000480 FILE-CONTROL.
000490     SELECT PLAYER-MASTER-FILE ASSIGN TO PLYRMSTR
000500       ORGANIZATION IS SEQUENTIAL
000510       FILE STATUS  IS PM-STATUS.
000520*
000530     SELECT GAME-HISTORY-FILE ASSIGN TO GAMEHIST
000540       ORGANIZATION IS SEQUENTIAL
000550       FILE STATUS  IS GH-STATUS.
000560*
000570     SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
000580*===============================================================*
000590 DATA DIVISION.
000600*---------------------------------------------------------------*
000610 FILE SECTION.
000620*---------------------------------------------------------------*
000630 FD  PLAYER-MASTER-FILE.
000640     COPY RATEPLYR.
000650*---------------------------------------------------------------*
000660 FD  GAME-HISTORY-FILE.
000670 01  GAME-HISTORY-RECORD.
000680     05  GH-RECORD-TEXT                PIC X(259).
000690     05  FILLER                       PIC X(001).
000700*---------------------------------------------------------------*
000710 SD  SORT-WORK-FILE.
000720 01  SORT-RECORD.
000730     05  SR-DATE-KEY                   PIC 9(08).
000740     05  SR-LINE-TEXT                  PIC X(251).
000750     05  FILLER                       PIC X(001).
000760*---------------------------------------------------------------*
000770 WORKING-STORAGE SECTION.
000780*---------------------------------------------------------------*
000790* STANDALONE WORK COUNTERS - NOT PART OF ANY GROUP, CLEARED AT
000800* LOAD TIME BY THEIR VALUE CLAUSE AND HELD FOR THE WHOLE RUN.
000810*---------------------------------------------------------------*
000820 77  WS-PLAYERS-RESET-TALLY       PIC 9(4) USAGE IS COMP
000830                                  VALUE 0.
000840 77  WS-MASTER-REWRITE-TALLY      PIC 9(4) USAGE IS COMP
000850                                  VALUE 0.
000860 COPY RATEGAME.
000870 COPY RATEPTBL.
000880*---------------------------------------------------------------*
000890 01  RATERECA-CONSTANTS.
000900     05  WS-SCALING-FACTOR            PIC S9(3)V9(4)
000910                                        VALUE 173.7178.
000920     05  WS-BASE-RATING               PIC S9(4)
000930                                        VALUE 1500.
000940     05  WS-DEFAULT-RD                PIC 9(3)V9(4)
000950                                        VALUE 350.0000.
000960     05  WS-DEFAULT-VOL               PIC 9(1)V9(6)
000970                                        VALUE 0.060000.
000980     05  FILLER                       PIC X(01).
000990*---------------------------------------------------------------*
001000 01  WS-FILE-STATUS-FIELDS.
001010     05  PM-STATUS                    PIC X(02).
001020         88  PM-OK                         VALUE '00'.
001030         88  PM-EOF                        VALUE '10'.
001040     05  GH-STATUS                    PIC X(02).
001050         88  GH-OK                         VALUE '00'.
001060         88  GH-EOF                        VALUE '10'.
001070     05  FILLER                       PIC X(01).
001080*---------------------------------------------------------------*
001090 01  WS-SWITCHES-SUBSCRIPTS-MISC.
001100     05  SORT-EOF-SW                  PIC X(01) VALUE 'N'.
001110         88  SORT-AT-EOF                       VALUE 'Y'.
001120     05  WS-GAME-VALID-SW             PIC X(01).
001130         88  WS-GAME-VALID                      VALUE 'Y'.
001140         88  WS-GAME-INVALID                     VALUE 'N'.
001150     05  WS-KEPT-COUNT                PIC S9(2) USAGE IS COMP.
001160     05  WS-RAW-COUNT                 PIC S9(2) USAGE IS COMP.
001170     05  WS-SUBJECT-PT-IDX            PIC S9(4) USAGE IS COMP.
001180     05  WS-OPPONENT-PT-IDX           PIC S9(4) USAGE IS COMP.
001190     05  WS-OPP-SUB                   PIC S9(2) USAGE IS COMP.
001200     05  WS-TIE-TALLY                 PIC S9(2) USAGE IS COMP.
001210     05  WS-SEARCH-NAME               PIC X(20).
001220     05  WS-SEARCH-RESULT-IDX         PIC S9(4) USAGE IS COMP.
001230     05  WS-PARTICIPANT-PT-IDX
001240             PIC S9(4) USAGE IS COMP OCCURS 10 TIMES.
001250     05  WS-GAMES-REPLAYED            PIC 9(6) VALUE 0.
001260     05  WS-GAMES-SKIPPED             PIC 9(6) VALUE 0.
001270     05  FILLER                       PIC X(01).
001280*---------------------------------------------------------------*
001290 01  WS-RAW-LINE-SPLIT.
001300     05  WS-RAW-DATE-TOKEN            PIC X(08).
001310     05  WS-RAW-DATE-NUMERIC REDEFINES WS-RAW-DATE-TOKEN
001320                                      PIC 9(08).
001330     05  WS-RAW-PART-TOKEN            PIC X(30)
001340                                        OCCURS 10 TIMES.
001350     05  FILLER                       PIC X(01).
001360*---------------------------------------------------------------*
001370 01  WS-TOKEN-WORK.
001380     05  WS-RAW-NAME-PART             PIC X(20).
001390     05  WS-PLACE-PART                PIC X(02).
001400     05  WS-PLACE-NUMERIC REDEFINES WS-PLACE-PART PIC 99.
001410     05  FILLER                       PIC X(01).
001420*---------------------------------------------------------------*
001430 01  WS-JULIAN-DAY-WORK.
001440     05  WS-DATE-EARLIER              PIC 9(8).
001450     05  WS-DATE-LATER                PIC 9(8).
001460     05  WS-DAY-DIFFERENCE            PIC S9(5) USAGE IS COMP.
001470     05  WS-JD-DATE                   PIC 9(8).
001480     05  WS-JD-DATE-R REDEFINES WS-JD-DATE.
001490         10  WS-JD-YYYY               PIC 9(4).
001500         10  WS-JD-MM                 PIC 9(2).
001510         10  WS-JD-DD                 PIC 9(2).
001520     05  WS-JD-T1                     PIC S9(8) USAGE IS COMP.
001530     05  WS-JD-T2                     PIC S9(8) USAGE IS COMP.
001540     05  WS-JD-T3                     PIC S9(8) USAGE IS COMP.
001550     05  WS-JD-T4A                    PIC S9(8) USAGE IS COMP.
001560     05  WS-JD-T4                     PIC S9(8) USAGE IS COMP.
001570     05  WS-JD-RESULT                 PIC S9(8) USAGE IS COMP.
001580     05  WS-JULIAN-EARLIER            PIC S9(8) USAGE IS COMP.
001590     05  WS-JULIAN-LATER              PIC S9(8) USAGE IS COMP.
001600     05  FILLER                       PIC X(01).
001610*===============================================================*
001620 PROCEDURE DIVISION.
001630*---------------------------------------------------------------*
001640 0000-MAIN-PARAGRAPH.
001650*---------------------------------------------------------------*
001660     PERFORM 1000-INITIALIZATION.
001670     SORT SORT-WORK-FILE
001680          ON ASCENDING KEY SR-DATE-KEY
001690          INPUT PROCEDURE IS 2000-LOAD-HISTORY-TO-SORT
001700          OUTPUT PROCEDURE IS 3000-REPLAY-SORTED-HISTORY.
001710     PERFORM 5000-TERMINATION.
001720     GOBACK.
001730*---------------------------------------------------------------*
001740 1000-INITIALIZATION.
001750*---------------------------------------------------------------*
001760     MOVE 0                            TO PT-PLAYER-COUNT.
001770     OPEN INPUT  PLAYER-MASTER-FILE.
001780     PERFORM 1010-LOAD-PLAYER-MASTER
001790         UNTIL PM-EOF.
001800     CLOSE PLAYER-MASTER-FILE.
001810     PERFORM 1020-RESET-PLAYER-MASTER
001820         VARYING PT-IDX FROM 1 BY 1
001830         UNTIL PT-IDX > PT-PLAYER-COUNT.
001840*---------------------------------------------------------------*
001850 1010-LOAD-PLAYER-MASTER.
001860*---------------------------------------------------------------*
001870     READ PLAYER-MASTER-FILE
001880         AT END
001890             SET PM-EOF              TO TRUE
001900         NOT AT END
001910             PERFORM 1011-ADD-MASTER-ENTRY
001920     END-READ.
001930*---------------------------------------------------------------*
001940 1011-ADD-MASTER-ENTRY.
001950*---------------------------------------------------------------*
001960     ADD 1                            TO PT-PLAYER-COUNT.
001970     MOVE RM-PLAYER-NAME              TO PT-NAME(PT-PLAYER-COUNT).
001980     MOVE RM-SEASON-START             TO
001990         PT-SEASON-START(PT-PLAYER-COUNT).
002000*---------------------------------------------------------------*
002010 1020-RESET-PLAYER-MASTER.
002020*---------------------------------------------------------------*
002030     MOVE WS-BASE-RATING              TO PT-RATING(PT-IDX).
002040     MOVE WS-DEFAULT-RD               TO PT-RD(PT-IDX).
002050     MOVE WS-DEFAULT-VOL              TO PT-VOL(PT-IDX).
002060     MOVE PT-SEASON-START(PT-IDX)     TO PT-LAST-PLAYED-DATE(PT-IDX).
002070     MOVE 0                           TO PT-GAMES-PLAYED(PT-IDX)
002080                                         PT-GAMES-TODAY(PT-IDX)
002090                                         PT-WINS(PT-IDX)
002100                                         PT-TIES(PT-IDX)
002110                                         PT-LOSSES(PT-IDX).
002120     ADD 1                            TO WS-PLAYERS-RESET-TALLY.
002130*---------------------------------------------------------------*
002140* SORT INPUT PROCEDURE - FEED EVERY HISTORY LINE TO THE SORT.
002150*---------------------------------------------------------------*
002160 2000-LOAD-HISTORY-TO-SORT SECTION.
002170*---------------------------------------------------------------*
002180     OPEN INPUT GAME-HISTORY-FILE.
002190     PERFORM 2010-READ-ONE-HISTORY-LINE.
002200     PERFORM 2020-RELEASE-ONE-HISTORY-LINE
002210         UNTIL GH-EOF.
002220     CLOSE GAME-HISTORY-FILE.
002230 2000-DUMMY SECTION.
002240*---------------------------------------------------------------*
002250 2010-READ-ONE-HISTORY-LINE.
002260*---------------------------------------------------------------*
002270     READ GAME-HISTORY-FILE INTO GAME-LINE-AREA
002280         AT END
002290             SET GH-EOF              TO TRUE
002300     END-READ.
002310*---------------------------------------------------------------*
002320 2020-RELEASE-ONE-HISTORY-LINE.
002330*---------------------------------------------------------------*
002340     MOVE SPACE                      TO SORT-RECORD.
002350     UNSTRING GAME-LINE-AREA DELIMITED BY ','
002360         INTO SR-DATE-KEY.
002370     MOVE GAME-LINE-AREA(9:251)       TO SR-LINE-TEXT.
002380     RELEASE SORT-RECORD.
002390     PERFORM 2010-READ-ONE-HISTORY-LINE.
002400*---------------------------------------------------------------*
002410* SORT OUTPUT PROCEDURE - REPLAY EVERY GAME IN DATE ORDER.
002420*---------------------------------------------------------------*
002430 3000-REPLAY-SORTED-HISTORY SECTION.
002440*---------------------------------------------------------------*
002450     PERFORM 3010-RETURN-ONE-SORT-RECORD.
002460     PERFORM 3100-REPLAY-ONE-GAME
002470         UNTIL SORT-AT-EOF.
002480 3000-DUMMY SECTION.
002490*---------------------------------------------------------------*
002500 3010-RETURN-ONE-SORT-RECORD.
002510*---------------------------------------------------------------*
002520     RETURN SORT-WORK-FILE
002530         AT END
002540             SET SORT-AT-EOF         TO TRUE
002550     END-RETURN.
002560*---------------------------------------------------------------*
002570 3100-REPLAY-ONE-GAME.
002580*---------------------------------------------------------------*
002590     MOVE SR-DATE-KEY                 TO GW-GAME-DATE.
002600     MOVE SPACE                       TO WS-RAW-PART-TOKEN(1)
002610         WS-RAW-PART-TOKEN(2)  WS-RAW-PART-TOKEN(3)
002620         WS-RAW-PART-TOKEN(4)  WS-RAW-PART-TOKEN(5)
002630         WS-RAW-PART-TOKEN(6)  WS-RAW-PART-TOKEN(7)
002640         WS-RAW-PART-TOKEN(8)  WS-RAW-PART-TOKEN(9)
002650         WS-RAW-PART-TOKEN(10).
002660     MOVE 0                           TO WS-RAW-COUNT.
002670     UNSTRING SR-LINE-TEXT DELIMITED BY ','
002680         INTO WS-RAW-PART-TOKEN(1), WS-RAW-PART-TOKEN(2),
002690              WS-RAW-PART-TOKEN(3), WS-RAW-PART-TOKEN(4),
002700              WS-RAW-PART-TOKEN(5), WS-RAW-PART-TOKEN(6),
002710              WS-RAW-PART-TOKEN(7), WS-RAW-PART-TOKEN(8),
002720              WS-RAW-PART-TOKEN(9), WS-RAW-PART-TOKEN(10)
002730         TALLYING IN WS-RAW-COUNT.
002740     MOVE 'Y'                         TO WS-GAME-VALID-SW.
002750     MOVE 0                           TO WS-KEPT-COUNT.
002760     PERFORM 3110-RESOLVE-ONE-PARTICIPANT
002770         VARYING GW-IDX2 FROM 1 BY 1
002780         UNTIL GW-IDX2 > WS-RAW-COUNT.
002790     IF WS-KEPT-COUNT < 2
002800         MOVE 'N'                    TO WS-GAME-VALID-SW
002810         ADD 1                       TO WS-GAMES-SKIPPED
002820     ELSE
002830         MOVE WS-KEPT-COUNT           TO GW-PARTICIPANT-COUNT
002840         PERFORM 4000-PROCESS-GAME
002850         ADD 1                       TO WS-GAMES-REPLAYED
002860     END-IF.
002870     PERFORM 3010-RETURN-ONE-SORT-RECORD.
002880*---------------------------------------------------------------*
002890 3110-RESOLVE-ONE-PARTICIPANT.
002900*---------------------------------------------------------------*
002910     MOVE SPACE                      TO WS-PLACE-PART.
002920     UNSTRING WS-RAW-PART-TOKEN(GW-IDX2) DELIMITED BY ':'
002930         INTO WS-RAW-NAME-PART, WS-PLACE-PART.
002940     MOVE WS-RAW-NAME-PART            TO WS-SEARCH-NAME.
002950     PERFORM 9800-FIND-PLAYER-BY-NAME.
002960     IF WS-SEARCH-RESULT-IDX NOT = 0
002970         ADD 1                        TO WS-KEPT-COUNT
002980         MOVE WS-RAW-NAME-PART        TO GW-NAME(WS-KEPT-COUNT)
002990         MOVE WS-PLACE-NUMERIC        TO GW-PLACE(WS-KEPT-COUNT)
003000         MOVE WS-SEARCH-RESULT-IDX
003010             TO WS-PARTICIPANT-PT-IDX(WS-KEPT-COUNT)
003020     END-IF.
003030*---------------------------------------------------------------*
003040* GAME PROCESSOR - IDENTICAL SHAPE TO RATEBAT'S 3000-PROCESS-GAME.
003050*---------------------------------------------------------------*
003060 4000-PROCESS-GAME.
003070*---------------------------------------------------------------*
003080     PERFORM 4100-TALLY-TIES.
003090     PERFORM 4200-UPDATE-INACTIVE-RDS.
003100     PERFORM 4300-UPDATE-PARTICIPANT-RATINGS.
003110*---------------------------------------------------------------*
003120 4100-TALLY-TIES.
003130*---------------------------------------------------------------*
003140     PERFORM 4110-TALLY-ONE-PLACE
003150         VARYING GW-IDX FROM 1 BY 1
003160         UNTIL GW-IDX > GW-PARTICIPANT-COUNT.
003170*---------------------------------------------------------------*
003180 4110-TALLY-ONE-PLACE.
003190*---------------------------------------------------------------*
003200     MOVE 0                           TO WS-TIE-TALLY.
003210     PERFORM 4120-COUNT-ONE-MATCH
003220         VARYING GW-IDX2 FROM 1 BY 1
003230         UNTIL GW-IDX2 > GW-PARTICIPANT-COUNT.
003240     MOVE WS-TIE-TALLY                TO GW-TIED-AT-PLACE(GW-IDX).
003250*---------------------------------------------------------------*
003260 4120-COUNT-ONE-MATCH.
003270*---------------------------------------------------------------*
003280     IF GW-PLACE(GW-IDX2) = GW-PLACE(GW-IDX)
003290         ADD 1                        TO WS-TIE-TALLY
003300     END-IF.
003310*---------------------------------------------------------------*
003320 4200-UPDATE-INACTIVE-RDS.
003330*---------------------------------------------------------------*
003340     PERFORM 4210-UPDATE-ONE-INACTIVE-RD
003350         VARYING GW-IDX FROM 1 BY 1
003360         UNTIL GW-IDX > GW-PARTICIPANT-COUNT.
003370*---------------------------------------------------------------*
003380 4210-UPDATE-ONE-INACTIVE-RD.
003390*---------------------------------------------------------------*
003400     MOVE WS-PARTICIPANT-PT-IDX(GW-IDX) TO WS-SUBJECT-PT-IDX.
003410     IF PT-LAST-PLAYED-DATE(WS-SUBJECT-PT-IDX) NOT = GW-GAME-DATE
003420         MOVE PT-LAST-PLAYED-DATE(WS-SUBJECT-PT-IDX)
003430                                      TO WS-DATE-EARLIER
003440         MOVE GW-GAME-DATE            TO WS-DATE-LATER
003450         PERFORM 9650-CALCULATE-DAY-DIFFERENCE
003460         MOVE 'I'                     TO RC-FUNCTION-CODE
003470         MOVE WS-DAY-DIFFERENCE       TO RC-DAYS-INACTIVE
003480         COMPUTE RC-PHI =
003490             PT-RD(WS-SUBJECT-PT-IDX) / WS-SCALING-FACTOR
003500         MOVE PT-VOL(WS-SUBJECT-PT-IDX) TO RC-SIGMA
003510         CALL 'RATENGIN' USING RATENGIN-CALL-AREA
003520         COMPUTE PT-RD(WS-SUBJECT-PT-IDX) ROUNDED =
003530             RC-PHI-OUT * WS-SCALING-FACTOR
003540         MOVE 0 TO PT-GAMES-TODAY(WS-SUBJECT-PT-IDX)
003550     END-IF.
003560*---------------------------------------------------------------*
003570 4300-UPDATE-PARTICIPANT-RATINGS.
003580*---------------------------------------------------------------*
003590     PERFORM 4310-UPDATE-ONE-PARTICIPANT
003600         VARYING GW-IDX FROM 1 BY 1
003610         UNTIL GW-IDX > GW-PARTICIPANT-COUNT.
003620*---------------------------------------------------------------*
003630 4310-UPDATE-ONE-PARTICIPANT.
003640*---------------------------------------------------------------*
003650     MOVE WS-PARTICIPANT-PT-IDX(GW-IDX) TO WS-SUBJECT-PT-IDX.
003660     IF PT-GAMES-TODAY(WS-SUBJECT-PT-IDX) = 0
003670         PERFORM 4320-BUILD-CALL-AREA
003680         CALL 'RATENGIN' USING RATENGIN-CALL-AREA
003690         PERFORM 4340-APPLY-CALL-RESULTS
003700     END-IF.
003710     MOVE GW-GAME-DATE TO PT-LAST-PLAYED-DATE(WS-SUBJECT-PT-IDX).
003720     ADD 1 TO PT-GAMES-TODAY(WS-SUBJECT-PT-IDX).
003730     ADD 1 TO PT-GAMES-PLAYED(WS-SUBJECT-PT-IDX).
003740*---------------------------------------------------------------*
003750 4320-BUILD-CALL-AREA.
003760*---------------------------------------------------------------*
003770     MOVE 'R'                        TO RC-FUNCTION-CODE.
003780     MOVE GW-PARTICIPANT-COUNT       TO RC-GAME-SIZE.
003790     COMPUTE RC-OPPONENT-COUNT = GW-PARTICIPANT-COUNT - 1.
003800     COMPUTE RC-MU =
003810         (PT-RATING(WS-SUBJECT-PT-IDX) - WS-BASE-RATING)
003820         / WS-SCALING-FACTOR.
003830     COMPUTE RC-PHI =
003840         PT-RD(WS-SUBJECT-PT-IDX) / WS-SCALING-FACTOR.
003850     MOVE PT-VOL(WS-SUBJECT-PT-IDX)   TO RC-SIGMA.
003860     MOVE GW-PLACE(GW-IDX)            TO RC-PLACE.
003870     MOVE GW-TIED-AT-PLACE(GW-IDX)    TO RC-TIED-AT-PLACE.
003880     MOVE 0                          TO WS-OPP-SUB.
003890     PERFORM 4330-BUILD-ONE-OPPONENT
003900         VARYING GW-IDX2 FROM 1 BY 1
003910         UNTIL GW-IDX2 > GW-PARTICIPANT-COUNT.
003920*---------------------------------------------------------------*
003930 4330-BUILD-ONE-OPPONENT.
003940*---------------------------------------------------------------*
003950     IF GW-IDX2 NOT = GW-IDX
003960         ADD 1                        TO WS-OPP-SUB
003970         MOVE WS-PARTICIPANT-PT-IDX(GW-IDX2)
003980                                      TO WS-OPPONENT-PT-IDX
003990         COMPUTE RC-OPP-MU(WS-OPP-SUB) =
004000             (PT-RATING(WS-OPPONENT-PT-IDX) - WS-BASE-RATING)
004010             / WS-SCALING-FACTOR
004020         COMPUTE RC-OPP-PHI(WS-OPP-SUB) =
004030             PT-RD(WS-OPPONENT-PT-IDX) / WS-SCALING-FACTOR
004040         MOVE GW-PLACE(GW-IDX2)       TO RC-OPP-PLACE(WS-OPP-SUB)
004050         MOVE GW-TIED-AT-PLACE(GW-IDX2)
004060                                      TO RC-OPP-TIED-AT-PLACE(WS-OPP-SUB)
004070     END-IF.
004080*---------------------------------------------------------------*
004090 4340-APPLY-CALL-RESULTS.
004100*---------------------------------------------------------------*
004110     COMPUTE PT-RATING(WS-SUBJECT-PT-IDX) ROUNDED =
004120         RC-MU-OUT * WS-SCALING-FACTOR + WS-BASE-RATING.
004130     COMPUTE PT-RD(WS-SUBJECT-PT-IDX) ROUNDED =
004140         RC-PHI-OUT * WS-SCALING-FACTOR.
004150     MOVE RC-SIGMA-OUT TO PT-VOL(WS-SUBJECT-PT-IDX).
004160*---------------------------------------------------------------*
004170 5000-TERMINATION.
004180*---------------------------------------------------------------*
004190     OPEN OUTPUT PLAYER-MASTER-FILE.
004200     PERFORM 5010-WRITE-ONE-MASTER-RECORD
004210         VARYING PT-IDX FROM 1 BY 1
004220         UNTIL PT-IDX > PT-PLAYER-COUNT.
004230     CLOSE PLAYER-MASTER-FILE.
004240     DISPLAY 'RATERECA - GAMES REPLAYED : ', WS-GAMES-REPLAYED.
004250     DISPLAY 'RATERECA - GAMES SKIPPED  : ', WS-GAMES-SKIPPED.
004260     DISPLAY 'RATERECA - PLAYERS RESET  : ', WS-PLAYERS-RESET-TALLY.
004270     DISPLAY 'RATERECA - MASTER RECORDS WRITTEN : ',
004280         WS-MASTER-REWRITE-TALLY.
004290*---------------------------------------------------------------*
004300 5010-WRITE-ONE-MASTER-RECORD.
004310*---------------------------------------------------------------*
004320     MOVE PT-NAME(PT-IDX)             TO RM-PLAYER-NAME.
004330     MOVE PT-RATING(PT-IDX)           TO RM-PLAYER-RATING.
004340     MOVE PT-RD(PT-IDX)               TO RM-PLAYER-RD.
004350     MOVE PT-VOL(PT-IDX)              TO RM-PLAYER-VOL.
004360     MOVE PT-LAST-PLAYED-DATE(PT-IDX) TO RM-LAST-PLAYED-DATE.
004370     MOVE PT-SEASON-START(PT-IDX)     TO RM-SEASON-START.
004380     MOVE PT-GAMES-PLAYED(PT-IDX)     TO RM-GAMES-PLAYED.
004390     WRITE PLAYER-MASTER-RECORD.
004400     ADD 1                            TO WS-MASTER-REWRITE-TALLY.
004410*---------------------------------------------------------------*
004420 COPY RATEDAYS.
004430*---------------------------------------------------------------*
004440* SHARED NAME-SEARCH UTILITY - SET WS-SEARCH-NAME BEFORE CALL,
004450* RETURNS WS-SEARCH-RESULT-IDX (0 IF NOT ON THE TABLE).
004460*---------------------------------------------------------------*
004470 9800-FIND-PLAYER-BY-NAME.
004480*---------------------------------------------------------------*
004490     MOVE 0                           TO WS-SEARCH-RESULT-IDX.
004500     IF PT-PLAYER-COUNT > 0
004510         SET PT-IDX TO 1
004520         SEARCH PT-ENTRY
004530             AT END
004540                 MOVE 0               TO WS-SEARCH-RESULT-IDX
004550             WHEN PT-NAME(PT-IDX) = WS-SEARCH-NAME
004560                 MOVE PT-IDX          TO WS-SEARCH-RESULT-IDX
004570         END-SEARCH
004580     END-IF.
