000010*---------------------------------------------------------------*
000020* RATEFORM - PRINT LINE LAYOUTS FOR THE RESULTS REPORT AND THE
000030* LEADERBOARD REPORT.
000040*
000050* MAINTENANCE LOG
000060* DATE      INIT  REQUEST    DESCRIPTION
000070* --------- ----  ---------  ------------------------------------
000080* 03/18/87  RPK   TKT-0121   ORIGINAL PRINT LAYOUTS
000090* 09/02/88  RPK   TKT-0207   ADDED WIN/TIE/LOSS COLUMNS TO BOARD
000100* 01/14/99  DMS   TKT-0251   Y2K - REPORT-DATE PRINTS FULL 4-DIGIT
000110*                            YEAR
000120*---------------------------------------------------------------*
000130 01  RB-GAME-DATE-LINE.
000140     05  FILLER                       PIC X(06) VALUE 'GAME  '.
000150     05  RB-REPORT-DATE                PIC X(10).
000160     05  FILLER                       PIC X(114) VALUE SPACE.
000170*---------------------------------------------------------------*
000180 01  RB-DETAIL-LINE.
000190     05  RB-SEQ-NO                    PIC ZZ9.
000200     05  FILLER                       PIC X(02) VALUE SPACE.
000210     05  RB-NAME                      PIC X(20).
000220     05  FILLER                       PIC X(02) VALUE SPACE.
000230     05  RB-PLACE                     PIC Z9.
000240     05  FILLER                       PIC X(04) VALUE SPACE.
000250     05  RB-RATING                    PIC Z,ZZ9.9.
000260     05  FILLER                       PIC X(03) VALUE SPACE.
000270     05  RB-RD                        PIC ZZ9.9.
000280     05  FILLER                       PIC X(03) VALUE SPACE.
000290     05  RB-VOL                       PIC Z.9999.
000300     05  FILLER                       PIC X(79) VALUE SPACE.
000310*---------------------------------------------------------------*
000320 01  LB-HEADING-LINE-1.
000330     05  FILLER                       PIC X(01) VALUE SPACE.
000340     05  FILLER                       PIC X(30) VALUE
000350         'GLICKO-2 LEADERBOARD - AS OF '.
000360     05  LB1-MONTH                    PIC XX.
000370     05  FILLER                       PIC X VALUE '/'.
000380     05  LB1-DAY                      PIC XX.
000390     05  FILLER                       PIC X VALUE '/'.
000400     05  LB1-YEAR                     PIC XXXX.
000410     05  FILLER                       PIC X(20) VALUE SPACE.
000420     05  FILLER                       PIC X(06) VALUE 'PAGE: '.
000430     05  LB1-PAGE-NUM                 PIC ZZ9.
000440*---------------------------------------------------------------*
000450 01  LB-HEADING-LINE-2.
000460     05  FILLER                       PIC X(05) VALUE 'RANK '.
000470     05  FILLER                       PIC X(22) VALUE
000480         'PLAYER NAME           '.
000490     05  FILLER                       PIC X(08) VALUE 'RATING  '.
000500     05  FILLER                       PIC X(07) VALUE 'RD     '.
000510     05  FILLER                       PIC X(07) VALUE 'VOL    '.
000520     05  FILLER                       PIC X(07) VALUE 'GAMES  '.
000530     05  FILLER                       PIC X(06) VALUE 'WINS  '.
000540     05  FILLER                       PIC X(06) VALUE 'TIES  '.
000550     05  FILLER                       PIC X(07) VALUE 'LOSSES '.
000560*---------------------------------------------------------------*
000570 01  LB-DETAIL-LINE.
000580     05  LB-RANK                      PIC ZZ9.
000590     05  FILLER                       PIC X(02) VALUE SPACE.
000600     05  LB-NAME                      PIC X(20).
000610     05  FILLER                       PIC X(02) VALUE SPACE.
000620     05  LB-RATING                    PIC Z,ZZ9.9.
000630     05  FILLER                       PIC X(02) VALUE SPACE.
000640     05  LB-RD                        PIC ZZ9.9.
000650     05  FILLER                       PIC X(02) VALUE SPACE.
000660     05  LB-VOL                       PIC Z.9999.
000670     05  FILLER                       PIC X(02) VALUE SPACE.
000680     05  LB-GAMES                     PIC ZZZ9.
000690     05  FILLER                       PIC X(02) VALUE SPACE.
000700     05  LB-WINS                      PIC ZZZ9.
000710     05  FILLER                       PIC X(02) VALUE SPACE.
000720     05  LB-TIES                      PIC ZZZ9.
000730     05  FILLER                       PIC X(02) VALUE SPACE.
000740     05  LB-LOSSES                    PIC ZZZ9.
000750     05  FILLER                       PIC X(51) VALUE SPACE.
000760*---------------------------------------------------------------*
000770 01  LB-TOTALS-LINE.
000780     05  FILLER                       PIC X(01) VALUE SPACE.
000790     05  FILLER                       PIC X(20) VALUE
000800         'TOTAL PLAYERS:'.
000810     05  LB-TOTAL-PLAYERS             PIC ZZZ9.
000820     05  FILLER                       PIC X(05) VALUE SPACE.
000830     05  FILLER                       PIC X(22) VALUE
000840         'TOTAL GAMES ON FILE: '.
000850     05  LB-TOTAL-GAMES               PIC ZZZZ9.
000860     05  FILLER                       PIC X(60) VALUE SPACE.
