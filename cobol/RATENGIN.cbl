000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RATENGIN.
000030 AUTHOR.        R P KOWALSKI.
000040 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000050 DATE-WRITTEN.  03/11/87.
000060 DATE-COMPILED.
000070 SECURITY.      NON-CONFIDENTIAL.
000080*===============================================================*
000090* PROGRAM NAME:    RATENGIN
000100* ORIGINAL AUTHOR: R P KOWALSKI
000110*
000120* THIS SUBPROGRAM IS THE RATING ENGINE FOR THE MULTIPLAYER
000130* GLICKO-2 RATING SYSTEM. IT IS CALLED ONCE PER PARTICIPANT,
000140* EITHER TO GROW A DORMANT PLAYER'S RD (RC-INACTIVITY-STEP) OR
000150* TO WORK OUT THE PLAYER'S NEW RATING/RD/VOLATILITY AFTER A
000160* GAME (RC-RATING-STEP). ALL ARITHMETIC HERE IS DONE ON THE
000170* GLICKO-2 INTERNAL (MU/PHI/SIGMA) SCALE - THE CALLER CONVERTS
000180* TO AND FROM THE DISPLAYED RATING/RD BEFORE AND AFTER THE CALL.
000190* RATEBAT (NORMAL BATCH) AND RATERECA (FULL-HISTORY REPLAY)
000200* BOTH CALL THIS SAME MODULE SO THE MATH CANNOT DRIFT BETWEEN
000210* THE TWO DRIVERS.
000220*
000230* MAINTENANCE LOG
000240* DATE      AUTHOR          MAINTENANCE REQUIREMENT
000250* --------- --------------  ----------------------------------
000260* 03/11/87 R P KOWALSKI     CREATED - SINGLE-OPPONENT GLICKO
000270*                           RATING STEP ONLY
000280* 07/02/87 R P KOWALSKI     ADDED MULTIPLAYER PAIRWISE TABLE
000290*                           AND TIE-SHARE OUTCOME SO A GAME OF
000300*                           UP TO 10 CAN BE SCORED IN ONE PASS
000310* 10/14/87 R P KOWALSKI     ADDED INACTIVITY RD GROWTH STEP,
000320*                           SPLIT OUT AS RC-INACTIVITY-STEP SO
000330*                           RATEBAT CAN CALL IT BEFORE THE
000340*                           PAIRWISE TABLE IS BUILT
000350* 02/09/88 D M SCHMIDT      ADDED RATING-CHANGE CAP PER TKT-0166
000360*                           (ONE BAD GAME WAS SWINGING A NEW
000370*                           PLAYER 600+ POINTS)
000380* 11/30/88 R P KOWALSKI     RC-SUBJECT/RC-OPPONENT NOW CARRY
000390*                           PLACE AND TIE COUNT SO THIS MODULE
000400*                           BUILDS ITS OWN OUTCOME TABLE - SEE
000410*                           TKT-0238
000420* 01/14/99 D M SCHMIDT      Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
000430*                           TOUCHED IN THIS MODULE, NO CHANGE
000440*                           REQUIRED
000450* 06/21/99 D M SCHMIDT      VOLATILITY ITERATION WAS NOT
000460*                           RESETTING WS-X0 ON REENTRY - ADDED
000470*                           INITIALIZE AT 4100, TKT-0263
000480* 04/03/01 J T OYELARAN     RD CEILING ON THE INACTIVITY STEP
000490*                           WAS BEING APPLIED TO PHI INSTEAD OF
000500*                           RD - CORRECTED, TKT-0301
000510* 09/17/02 K R ABEBE        4110-ITERATE-ONE-STEP HAD NO HARD
000520*                           CAP - A DEGENERATE CALL AREA COULD
000530*                           LOOP INDEFINITELY.  ADDED
000540*                           WS-VOL-ITERATION-LIMIT/-TALLY SO THE
000550*                           SOLVER GIVES UP AND ACCEPTS THE
000560*                           LAST ESTIMATE AFTER 25 PASSES,
000570*                           TKT-0341
000580*===============================================================*
000590 ENVIRONMENT DIVISION.
000600*---------------------------------------------------------------*
000610 CONFIGURATION SECTION.
000620*---------------------------------------------------------------*
000630 SOURCE-COMPUTER. IBM-3081.
000640 OBJECT-COMPUTER. IBM-3081.
000650 SPECIAL-NAMES.   DECIMAL-POINT IS PERIOD.
000660*===============================================================*
000670 DATA DIVISION.
000680*---------------------------------------------------------------*
000690 WORKING-STORAGE SECTION.
000700*---------------------------------------------------------------*
000710* STANDALONE WORK COUNTERS - NOT PART OF ANY GROUP, CLEARED AT
000720* LOAD TIME BY THEIR VALUE CLAUSE AND HELD FOR THE WHOLE RUN.
000730* WS-VOL-ITERATION-LIMIT BOUNDS THE NEWTON-RAPHSON LOOP BELOW SO
000740* A PATHOLOGICAL CALL AREA CANNOT HANG THE JOB - SEE TKT-0341.
000750*---------------------------------------------------------------*
000760 77  WS-VOL-ITERATION-LIMIT       PIC S9(2) USAGE IS COMP
000770                                  VALUE 25.
000780 77  WS-VOL-ITERATION-TALLY       PIC S9(2) USAGE IS COMP
000790                                  VALUE 0.
000800 01  RATENGIN-CONSTANTS.
000810     05  WS-SCALING-FACTOR            PIC S9(3)V9(4)
000820                                        VALUE 173.7178.
000830     05  WS-PI-SQUARED                PIC S9(1)V9(9)
000840                                        VALUE 9.869604401.
000850     05  WS-EPSILON                   PIC S9(1)V9(9)
000860                                        VALUE 0.000001.
000870     05  WS-MAX-RATING-CHANGE         PIC S9(3)
000880                                        VALUE 250.
000890     05  WS-TAU                       PIC S9(1)V9(4)
000900                                        VALUE 0.5.
000910     05  WS-RD-CEILING                PIC S9(3)V9(4)
000920                                        VALUE 350.
000930     05  FILLER                       PIC X(01).
000940*---------------------------------------------------------------*
000950 01  WS-INACTIVITY-WORK.
000960     05  WS-PHI-STAR-SQ                PIC S9(4)V9(9).
000970     05  WS-PHI-STAR                    PIC S9(2)V9(9).
000980     05  WS-NEW-RD                      PIC S9(4)V9(9).
000990     05  FILLER                         PIC X(01).
001000*---------------------------------------------------------------*
001010 01  WS-PAIRWISE-WORK.
001020     05  WS-EXP-ARG                     PIC S9(4)V9(9).
001030     05  WS-TIE-COUNT                   PIC S9(2) USAGE IS COMP.
001040     05  FILLER                         PIC X(01).
001050*---------------------------------------------------------------*
001060 01  WS-VARIANCE-DELTA-WORK.
001070     05  WS-SUM-G2EE                    PIC S9(4)V9(9).
001080     05  WS-SUM-GOE                     PIC S9(4)V9(9).
001090     05  WS-G2EE                        PIC S9(2)V9(9).
001100     05  WS-GOE                         PIC S9(2)V9(9).
001110     05  WS-SQRT-N-1                    PIC S9(2)V9(9).
001120     05  FILLER                         PIC X(01).
001130*---------------------------------------------------------------*
001140 01  WS-VOLATILITY-ITERATION-WORK.
001150     05  WS-A                           PIC S9(4)V9(9).
001160     05  WS-X0                          PIC S9(4)V9(9).
001170     05  WS-X0-TRACE REDEFINES WS-X0    PIC S9(13).
001180     05  WS-X1                          PIC S9(4)V9(9).
001190     05  WS-D                           PIC S9(4)V9(9).
001200     05  WS-D-TRACE REDEFINES WS-D      PIC S9(13).
001210     05  WS-H1                          PIC S9(6)V9(9).
001220     05  WS-H2                          PIC S9(6)V9(9).
001230     05  WS-DIFF                        PIC S9(4)V9(9).
001240     05  WS-CONVERGED-SW                PIC X(01) VALUE 'N'.
001250         88  WS-CONVERGED                    VALUE 'Y'.
001260     05  FILLER                         PIC X(01).
001270*---------------------------------------------------------------*
001280 01  WS-RATING-CHANGE-WORK.
001290     05  WS-MU-CHANGE                   PIC S9(4)V9(9).
001300     05  WS-MU-RAW                      PIC S9(4)V9(9).
001310     05  WS-CAP                         PIC S9(4)V9(9).
001320     05  FILLER                         PIC X(01).
001330*===============================================================*
001340 LINKAGE SECTION.
001350 COPY RATEGAME.
001360*===============================================================*
001370 PROCEDURE DIVISION USING RATENGIN-CALL-AREA.
001380*---------------------------------------------------------------*
001390 0000-MAIN-ROUTINE.
001400*---------------------------------------------------------------*
001410     EVALUATE TRUE
001420         WHEN RC-INACTIVITY-STEP
001430             PERFORM 2000-INACTIVITY-RD-UPDATE
001440                 THRU 2000-EXIT
001450         WHEN RC-RATING-STEP
001460             PERFORM 3000-BUILD-PAIRWISE-TABLE
001470                 THRU 3000-EXIT
001480             PERFORM 4000-COMPUTE-VARIANCE-DELTA
001490                 THRU 4000-EXIT
001500             PERFORM 4100-SOLVE-VOLATILITY
001510                 THRU 4100-EXIT
001520             PERFORM 4200-APPLY-RATING-CHANGE
001530                 THRU 4200-EXIT
001540     END-EVALUATE.
001550     GOBACK.
001560*---------------------------------------------------------------*
001570* INACTIVITY RD GROWTH - RC-PHI/RC-SIGMA IN, RC-PHI-OUT OUT.
001580* THE 350 CEILING APPLIES TO THE REAL RD, NOT TO PHI, SO WE
001590* CONVERT UP TO REAL SCALE TO CAP AND BACK DOWN AGAIN.
001600*---------------------------------------------------------------*
001610 2000-INACTIVITY-RD-UPDATE.
001620*---------------------------------------------------------------*
001630     COMPUTE WS-PHI-STAR-SQ =
001640         (RC-PHI * RC-PHI)
001650         + (RC-SIGMA * RC-SIGMA * RC-DAYS-INACTIVE).
001660     COMPUTE WS-PHI-STAR = FUNCTION SQRT(WS-PHI-STAR-SQ).
001670     COMPUTE WS-NEW-RD = WS-PHI-STAR * WS-SCALING-FACTOR.
001680     IF WS-NEW-RD > WS-RD-CEILING
001690         MOVE WS-RD-CEILING            TO WS-NEW-RD
001700     END-IF.
001710     COMPUTE RC-PHI-OUT ROUNDED =
001720         WS-NEW-RD / WS-SCALING-FACTOR.
001730 2000-EXIT.
001740     EXIT.
001750*---------------------------------------------------------------*
001760* BUILD THE G/E/OUTCOME TABLE AGAINST EVERY OTHER PARTICIPANT.
001770*---------------------------------------------------------------*
001780 3000-BUILD-PAIRWISE-TABLE.
001790*---------------------------------------------------------------*
001800     PERFORM 3100-BUILD-ONE-OPPONENT
001810         THRU 3100-EXIT
001820         VARYING RC-OPP-IDX FROM 1 BY 1
001830         UNTIL RC-OPP-IDX > RC-OPPONENT-COUNT.
001840 3000-EXIT.
001850     EXIT.
001860*---------------------------------------------------------------*
001870 3100-BUILD-ONE-OPPONENT.
001880*---------------------------------------------------------------*
001890     COMPUTE RC-OPP-G(RC-OPP-IDX) =
001900         1 / FUNCTION SQRT(1 +
001910             ((3 * RC-OPP-PHI(RC-OPP-IDX) * RC-OPP-PHI(RC-OPP-IDX))
001920              / WS-PI-SQUARED)).
001930     COMPUTE WS-EXP-ARG =
001940         0 - (RC-OPP-G(RC-OPP-IDX) * (RC-MU - RC-OPP-MU(RC-OPP-IDX))).
001950     COMPUTE RC-OPP-E(RC-OPP-IDX) =
001960         1 / (1 + FUNCTION EXP(WS-EXP-ARG)).
001970     PERFORM 3200-DETERMINE-OUTCOME
001980         THRU 3200-EXIT.
001990 3100-EXIT.
002000     EXIT.
002010*---------------------------------------------------------------*
002020 3200-DETERMINE-OUTCOME.
002030*---------------------------------------------------------------*
002040     EVALUATE TRUE
002050         WHEN RC-PLACE < RC-OPP-PLACE(RC-OPP-IDX)
002060             MOVE 1                    TO RC-OPP-OUTCOME(RC-OPP-IDX)
002070         WHEN RC-PLACE > RC-OPP-PLACE(RC-OPP-IDX)
002080             MOVE 0                    TO RC-OPP-OUTCOME(RC-OPP-IDX)
002090         WHEN OTHER
002100             COMPUTE RC-OPP-OUTCOME(RC-OPP-IDX) =
002110                 (RC-GAME-SIZE - RC-PLACE)
002120                 / (RC-GAME-SIZE - 1)
002130                 / RC-TIED-AT-PLACE
002140     END-EVALUATE.
002150 3200-EXIT.
002160     EXIT.
002170*---------------------------------------------------------------*
002180* VARIANCE V AND DELTA, WITH THE TIE-INFLATION FACTOR FOLDED
002190* INTO V. THE TIE COUNT IS ACCUMULATED OVER THE SUBJECT AND
002200* EVERY OPPONENT SO IT REFLECTS THE WHOLE GAME, NOT JUST THE
002210* OPPONENT TABLE.
002220*---------------------------------------------------------------*
002230 4000-COMPUTE-VARIANCE-DELTA.
002240*---------------------------------------------------------------*
002250     MOVE 0                            TO WS-SUM-G2EE.
002260     MOVE 0                            TO WS-SUM-GOE.
002270     MOVE 0                            TO WS-TIE-COUNT.
002280     IF RC-TIED-AT-PLACE > 1
002290         ADD 1                         TO WS-TIE-COUNT
002300     END-IF.
002310     PERFORM 4010-ACCUMULATE-ONE-OPPONENT
002320         THRU 4010-EXIT
002330         VARYING RC-OPP-IDX FROM 1 BY 1
002340         UNTIL RC-OPP-IDX > RC-OPPONENT-COUNT.
002350     COMPUTE RC-TIE-FACTOR ROUNDED =
002360         WS-TIE-COUNT / RC-GAME-SIZE.
002370     COMPUTE RC-V =
002380         1 / (WS-SUM-G2EE * (1 + RC-TIE-FACTOR)).
002390     COMPUTE WS-SQRT-N-1 = FUNCTION SQRT(RC-OPPONENT-COUNT).
002400     COMPUTE RC-DELTA = RC-V * WS-SUM-GOE * WS-SQRT-N-1.
002410 4000-EXIT.
002420     EXIT.
002430*---------------------------------------------------------------*
002440 4010-ACCUMULATE-ONE-OPPONENT.
002450*---------------------------------------------------------------*
002460     COMPUTE WS-G2EE =
002470         RC-OPP-G(RC-OPP-IDX) * RC-OPP-G(RC-OPP-IDX)
002480         * RC-OPP-E(RC-OPP-IDX) * (1 - RC-OPP-E(RC-OPP-IDX)).
002490     ADD WS-G2EE                       TO WS-SUM-G2EE.
002500     COMPUTE WS-GOE =
002510         RC-OPP-G(RC-OPP-IDX)
002520         * (RC-OPP-OUTCOME(RC-OPP-IDX) - RC-OPP-E(RC-OPP-IDX)).
002530     ADD WS-GOE                        TO WS-SUM-GOE.
002540     IF RC-OPP-TIED-AT-PLACE(RC-OPP-IDX) > 1
002550         ADD 1                         TO WS-TIE-COUNT
002560     END-IF.
002570 4010-EXIT.
002580     EXIT.
002590*---------------------------------------------------------------*
002600* NEWTON-RAPHSON SOLUTION FOR THE NEW VOLATILITY. SEE TKT-0263 -
002610* WS-X0 MUST BE RESET FROM WS-A EVERY CALL, THIS IS NOT A
002620* RUNNING ACCUMULATOR.
002630*---------------------------------------------------------------*
002640 4100-SOLVE-VOLATILITY.
002650*---------------------------------------------------------------*
002660     COMPUTE WS-A = FUNCTION LOG(RC-SIGMA * RC-SIGMA).
002670     MOVE WS-A                         TO WS-X0.
002680     MOVE 'N'                          TO WS-CONVERGED-SW.
002690     MOVE 0                            TO WS-VOL-ITERATION-TALLY.
002700     PERFORM 4110-ITERATE-ONE-STEP
002710         THRU 4110-EXIT
002720         UNTIL WS-CONVERGED.
002730     COMPUTE RC-SIGMA-OUT ROUNDED = FUNCTION EXP(WS-X1 / 2).
002740 4100-EXIT.
002750     EXIT.
002760*---------------------------------------------------------------*
002770 4110-ITERATE-ONE-STEP.
002780*---------------------------------------------------------------*
002790     COMPUTE WS-D =
002800         (RC-PHI * RC-PHI) + RC-V + FUNCTION EXP(WS-X0).
002810     COMPUTE WS-H1 =
002820         (0 - (WS-X0 - WS-A) / (WS-TAU * WS-TAU))
002830         - (0.5 * FUNCTION EXP(WS-X0) / WS-D)
002840         + (0.5 * FUNCTION EXP(WS-X0)
002850            * ((RC-DELTA / WS-D) * (RC-DELTA / WS-D))).
002860     COMPUTE WS-H2 =
002870         (0 - (1 / (WS-TAU * WS-TAU)))
002880         - (0.5 * FUNCTION EXP(WS-X0)
002890            * ((RC-PHI * RC-PHI) + RC-V)
002900            / (WS-D * WS-D))
002910         + (0.5 * (RC-DELTA * RC-DELTA) * FUNCTION EXP(WS-X0)
002920            * ((RC-PHI * RC-PHI) + RC-V - FUNCTION EXP(WS-X0))
002930            / (WS-D * WS-D * WS-D)).
002940     COMPUTE WS-X1 = WS-X0 - (WS-H1 / WS-H2).
002950     COMPUTE WS-DIFF = FUNCTION ABS(WS-X1 - WS-X0).
002960     ADD 1                             TO WS-VOL-ITERATION-TALLY.
002970     IF WS-DIFF < WS-EPSILON
002980         SET WS-CONVERGED              TO TRUE
002990     ELSE
003000         IF WS-VOL-ITERATION-TALLY NOT < WS-VOL-ITERATION-LIMIT
003010             SET WS-CONVERGED          TO TRUE
003020         ELSE
003030             MOVE WS-X1                TO WS-X0
003040         END-IF
003050     END-IF.
003060 4110-EXIT.
003070     EXIT.
003080*---------------------------------------------------------------*
003090* NEW PHI, NEW MU, AND THE +/- 250 (SCALED) RATING-CHANGE CAP
003100* FROM TKT-0166. THE CAPPED RD IS NOT RE-CAPPED AT 350 HERE -
003110* THAT CEILING ONLY APPLIES TO THE INACTIVITY STEP.
003120*---------------------------------------------------------------*
003130 4200-APPLY-RATING-CHANGE.
003140*---------------------------------------------------------------*
003150     COMPUTE WS-PHI-STAR-SQ =
003160         (RC-PHI * RC-PHI) + (RC-SIGMA-OUT * RC-SIGMA-OUT).
003170     COMPUTE WS-PHI-STAR = FUNCTION SQRT(WS-PHI-STAR-SQ).
003180     COMPUTE RC-PHI-OUT ROUNDED =
003190         1 / FUNCTION SQRT(
003200             (1 / (WS-PHI-STAR * WS-PHI-STAR)) + (1 / RC-V)).
003210     COMPUTE WS-MU-CHANGE =
003220         (RC-PHI-OUT * RC-PHI-OUT) * WS-SUM-GOE.
003230     COMPUTE WS-MU-RAW = RC-MU + WS-MU-CHANGE.
003240     COMPUTE WS-CAP =
003250         (WS-MAX-RATING-CHANGE / WS-SCALING-FACTOR) * WS-SQRT-N-1.
003260     IF WS-MU-RAW > (RC-MU + WS-CAP)
003270         COMPUTE RC-MU-OUT ROUNDED = RC-MU + WS-CAP
003280     ELSE
003290         IF WS-MU-RAW < (RC-MU - WS-CAP)
003300             COMPUTE RC-MU-OUT ROUNDED = RC-MU - WS-CAP
003310         ELSE
003320             MOVE WS-MU-RAW            TO RC-MU-OUT
003330         END-IF
003340     END-IF.
003350 4200-EXIT.
003360     EXIT.
