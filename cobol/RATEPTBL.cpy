000010*---------------------------------------------------------------*
000020* RATEPTBL - IN-MEMORY PLAYER TABLE, KEYED BY NAME, USED BY
000030* RATEBAT/RATERECA FOR LOOKUP DURING GAME PROCESSING AND BY
000040* RATELEAD FOR THE WIN/TIE/LOSS ACCUMULATION AND THE RATING
000050* SORT. PT-GAMES-TODAY AND THE WIN/TIE/LOSS COUNTERS ARE
000060* RUN-TIME WORK FIELDS ONLY - THEY ARE NEVER WRITTEN BACK TO
000070* PLAYER-MASTER.
000080*
000090* MAINTENANCE LOG
000100* DATE      INIT  REQUEST    DESCRIPTION
000110* --------- ----  ---------  ------------------------------------
000120* 03/18/87  RPK   TKT-0121   ORIGINAL TABLE, 150 PLAYER MAXIMUM
000130* 05/02/88  RPK   TKT-0190   RAISED MAXIMUM TO 300 PLAYERS
000140* 01/14/99  DMS   TKT-0251   Y2K - DATE FIELDS CARRY FULL 4-DIGIT
000150*                            YEAR, NO 2-DIGIT YEAR STORAGE HERE
000160*---------------------------------------------------------------*
000170 01  PLAYER-TABLE-AREA.
000180     05  PT-PLAYER-COUNT              PIC S9(4) USAGE IS COMP.
000190     05  FILLER                       PIC X(01).
000200     05  PT-ENTRY
000210             OCCURS 1 TO 300 TIMES
000220             DEPENDING ON PT-PLAYER-COUNT
000230             INDEXED BY PT-IDX PT-IDX2.
000240         10  PT-NAME                  PIC X(20).
000250         10  PT-RATING                PIC S9(4)V9(4).
000260         10  PT-RD                    PIC 9(3)V9(4).
000270         10  PT-VOL                   PIC 9(1)V9(6).
000280         10  PT-LAST-PLAYED-DATE      PIC 9(8).
000290         10  PT-LP-DATE-R REDEFINES
000300             PT-LAST-PLAYED-DATE.
000310             15  PT-LP-YYYY           PIC 9(4).
000320             15  PT-LP-MM             PIC 9(2).
000330             15  PT-LP-DD             PIC 9(2).
000340         10  PT-SEASON-START          PIC 9(8).
000350         10  PT-GAMES-PLAYED          PIC 9(4).
000360         10  PT-GAMES-TODAY           PIC S9(2) USAGE IS COMP.
000370         10  PT-WINS                  PIC 9(4).
000380         10  PT-TIES                  PIC 9(4).
000390         10  PT-LOSSES                PIC 9(4).
000400         10  FILLER                   PIC X(01).
