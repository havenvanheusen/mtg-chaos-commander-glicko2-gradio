000010*---------------------------------------------------------------*
000020* RATEPLYR - PLAYER MASTER RECORD LAYOUT
000030* ONE LINE-SEQUENTIAL RECORD PER PLAYER. FIXED FIELDS, NO
000040* DELIMITERS. KEY IS RM-PLAYER-NAME (UNIQUE, CHECKED BY THE
000050* LOADING PROGRAM - THIS COPYBOOK CARRIES NO KEY DEFINITION).
000060*
000070* MAINTENANCE LOG
000080* DATE      INIT  REQUEST    DESCRIPTION
000090* --------- ----  ---------  ------------------------------------
000100* 03/11/87  RPK   TKT-0118   ORIGINAL LAYOUT FOR RATING CONVERSION
000110* 08/22/88  RPK   TKT-0204   ADDED SEASON-START FOR NEW PLAYERS
000120*                            WITH NO GAMES YET PLAYED
000130* 01/14/99  DMS   TKT-0251   Y2K - DATES CARRY FULL 4-DIGIT YEAR
000140*---------------------------------------------------------------*
000150 01  PLAYER-MASTER-RECORD.
000160     05  RM-PLAYER-NAME              PIC X(20).
000170     05  RM-PLAYER-RATING             PIC S9(4)V9(4).
000180     05  RM-PLAYER-RD                 PIC 9(3)V9(4).
000190     05  RM-PLAYER-VOL                 PIC 9(1)V9(6).
000200     05  RM-LAST-PLAYED-DATE          PIC 9(8).
000210     05  RM-LAST-PLAYED-DATE-R REDEFINES RM-LAST-PLAYED-DATE.
000220         10  RM-LP-YYYY               PIC 9(4).
000230         10  RM-LP-MM                 PIC 9(2).
000240         10  RM-LP-DD                 PIC 9(2).
000250     05  RM-SEASON-START               PIC 9(8).
000260     05  RM-SEASON-START-R REDEFINES RM-SEASON-START.
000270         10  RM-SS-YYYY               PIC 9(4).
000280         10  RM-SS-MM                 PIC 9(2).
000290         10  RM-SS-DD                 PIC 9(2).
000300     05  RM-GAMES-PLAYED               PIC 9(4).
000310     05  FILLER                        PIC X(18).
